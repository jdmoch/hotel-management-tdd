000100******************************************************************
000200*                                                                *BOOK
000300*    COPYBOOK   -  BOOKREC                                       *BOOK
000400*    SYSTEM     -  HOTEL RESERVATION BATCH SYSTEM                *BOOK
000500*    DESCRIPTION-  ROOM OCCUPANCY RECORD LAYOUT                  *BOOK
000600*                  ONE ENTRY PER BOOKED DATE RANGE, AGAINST A    *BOOK
000700*                  SINGLE ROOM. LOADED INTO THE IN-MEMORY        *BOOK
000800*                  OCCUPANCY TABLE AT THE START OF THE RUN.      *BOOK
000900*    FILE       -  BOOKING-FILE  (LINE SEQUENTIAL, 32 BYTES)     *BOOK
001000*                                                                *BOOK
001100*    MAINTENANCE HISTORY                                        *BOOK
001200*    ----------- -------- ---- --------------------------------- *BOOK
001300*    88/06/14    MM       -    ORIGINAL LAYOUT                   *BOOK
001400*    98/10/05    RLP      Y2K  DATES CONFIRMED 8-BYTE CCYYMMDD,  *BOOK
001500*                              NO 2-DIGIT YEAR WINDOWING NEEDED  *BOOK
001600******************************************************************BOOK
001700                                                                  BOOK
001800    01  BOOKING-REC.                                             BOOK
001900        05  BOOK-HOTEL-ID          PIC X(08).                    BOOK
002000        05  BOOK-ROOM-ID           PIC X(08).                    BOOK
002100        05  BOOK-START-DATE        PIC 9(08).                    BOOK
002200        05  BOOK-START-DATE-YMD REDEFINES BOOK-START-DATE.       BOOK
002300            10  BOOK-START-CCYY        PIC 9(04).                BOOK
002400            10  BOOK-START-MM          PIC 9(02).                BOOK
002500            10  BOOK-START-DD          PIC 9(02).                BOOK
002600        05  BOOK-END-DATE          PIC 9(08).                    BOOK
002700        05  BOOK-END-DATE-YMD REDEFINES BOOK-END-DATE.           BOOK
002800            10  BOOK-END-CCYY           PIC 9(04).                BOOK
002900            10  BOOK-END-MM             PIC 9(02).                BOOK
003000            10  BOOK-END-DD             PIC 9(02).                BOOK
