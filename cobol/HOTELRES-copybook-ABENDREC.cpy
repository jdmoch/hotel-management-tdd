000100******************************************************************
000200*                                                                *ABND
000300*    COPYBOOK   -  ABENDREC                                      *ABND
000400*    SYSTEM     -  HOTEL RESERVATION BATCH SYSTEM                *ABND
000500*    DESCRIPTION-  COMMON ABEND-FORCING WORK AREA.  WRITTEN TO   *ABND
000600*                  SYSOUT AHEAD OF THE DELIBERATE DIVIDE-BY-     *ABND
000700*                  ZERO SO THE OPERATOR SEES WHY THE STEP DIED.  *ABND
000800*                                                                *ABND
000900*    MAINTENANCE HISTORY                                        *ABND
001000*    ----------- -------- ---- --------------------------------- *ABND
001100*    88/06/14    MM       -    ORIGINAL LAYOUT (SHARED COPYBOOK) *ABND
001200******************************************************************ABND
001300                                                                  ABND
001400    01  ABEND-REC.                                               ABND
001500        05  PARA-NAME              PIC X(20).                   ABND
001600        05  ABEND-REASON           PIC X(60).                   ABND
001700        05  ACTUAL-VAL             PIC 9(09).                   ABND
001800        05  EXPECTED-VAL           PIC 9(09).                   ABND
001900        05  FILLER-ABEND REDEFINES EXPECTED-VAL                  ABND
002000                                   PIC X(09).                   ABND
002100        05  FILLER                 PIC X(23) VALUE SPACES.       ABND
002200                                                                  ABND
002300    01  ZERO-VAL                   PIC 9(01) VALUE ZERO.         ABND
002400    01  ONE-VAL                    PIC 9(01) VALUE ONE.          ABND
