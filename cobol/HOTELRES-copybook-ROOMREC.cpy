000100******************************************************************
000200*                                                                *ROOM
000300*    COPYBOOK   -  ROOMREC                                       *ROOM
000400*    SYSTEM     -  HOTEL RESERVATION BATCH SYSTEM                *ROOM
000500*    DESCRIPTION-  ROOM MASTER RECORD LAYOUT                     *ROOM
000600*                  ONE ENTRY PER ROOM, OWNED BY A HOTEL-ID.      *ROOM
000700*    FILE       -  ROOM-MASTER  (LINE SEQUENTIAL, 39 BYTES)      *ROOM
000800*                  SORTED BY HOTEL-ID, ROOM-ID                  *ROOM
000900*                                                                *ROOM
001000*    MAINTENANCE HISTORY                                        *ROOM
001100*    ----------- -------- ---- --------------------------------- *ROOM
001200*    88/06/14    MM       -    ORIGINAL LAYOUT                   *ROOM
001300*    99/11/09    JWS      Y2K  CONFIRMED NO DATE FIELDS IN ROOM   *ROOM
001400*                              MASTER - NO CENTURY WORK REQUIRED *ROOM
001500******************************************************************ROOM
001600                                                                  ROOM
001700    01  ROOM-MASTER-REC.                                         ROOM
001800        05  ROOM-HOTEL-ID          PIC X(08).                    ROOM
001900        05  ROOM-ID                PIC X(08).                    ROOM
002000        05  ROOM-NUMBER            PIC 9(04).                    ROOM
002100        05  ROOM-TYPE              PIC X(10).                    ROOM
002200            88  ROOM-TYPE-STANDARD      VALUE "STANDARD  ".      ROOM
002300            88  ROOM-TYPE-DELUXE        VALUE "DELUXE    ".      ROOM
002400            88  ROOM-TYPE-SUITE         VALUE "SUITE     ".      ROOM
002500        05  ROOM-PRICE             PIC 9(05)V99.                 ROOM
002600        05  ROOM-PRICE-X REDEFINES ROOM-PRICE                    ROOM
002700                                   PIC X(07).                    ROOM
002800        05  ROOM-CAPACITY          PIC 9(02).                    ROOM
002900        05  FILLER-ROOM-LAST-BYTE REDEFINES ROOM-CAPACITY        ROOM
003000                                   PIC X(02).                    ROOM
