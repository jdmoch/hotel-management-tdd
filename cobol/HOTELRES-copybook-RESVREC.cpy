000100******************************************************************
000200*                                                                *RESV
000300*    COPYBOOK   -  RESVREC                                       *RESV
000400*    SYSTEM     -  HOTEL RESERVATION BATCH SYSTEM                *RESV
000500*    DESCRIPTION-  RESERVATION LEDGER RECORD LAYOUT              *RESV
000600*                  ONE ENTRY PER RESERVATION, CONFIRMED OR       *RESV
000700*                  OTHERWISE.  STATUS LIFECYCLE IS               *RESV
000800*                  CONFIRMED -> CANCELLED (SEE RESV-STATUS-SW).  *RESV
000900*    FILE       -  RESERVATION-OUT  (LINE SEQUENTIAL, 67 BYTES)  *RESV
001000*                                                                *RESV
001100*    MAINTENANCE HISTORY                                        *RESV
001200*    ----------- -------- ---- --------------------------------- *RESV
001300*    88/06/14    MM       -    ORIGINAL LAYOUT                   *RESV
001400*    95/02/27    TGD      R205 ADDED COMPLETED STATUS FOR STAYS  *RESV
001500*                              THAT RAN TO CHECK-OUT UNCANCELLED *RESV
001600******************************************************************RESV
001700                                                                  RESV
001800    01  RESERVATION-REC.                                         RESV
001900        05  RESV-ID                PIC X(08).                   RESV
002000        05  RESV-HOTEL-ID          PIC X(08).                   RESV
002100        05  RESV-ROOM-ID           PIC X(08).                   RESV
002200        05  RESV-USER-ID           PIC X(08).                   RESV
002300        05  RESV-START-DATE        PIC 9(08).                   RESV
002400        05  RESV-END-DATE          PIC 9(08).                   RESV
002500        05  RESV-TOTAL-PRICE       PIC 9(07)V99.                RESV
002600        05  RESV-TOTAL-PRICE-X REDEFINES RESV-TOTAL-PRICE        RESV
002700                                   PIC X(09).                   RESV
002800        05  RESV-STATUS-SW         PIC X(10).                   RESV
002900            88  RESV-CONFIRMED         VALUE "CONFIRMED ".      RESV
003000            88  RESV-CANCELLED         VALUE "CANCELLED ".      RESV
003100            88  RESV-COMPLETED         VALUE "COMPLETED ".      RESV
