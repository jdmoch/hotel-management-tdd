000100       IDENTIFICATION DIVISION.
000200******************************************************************
000300       PROGRAM-ID.  HSHPSWD.
000400       AUTHOR. MARGE MCKEON.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 05/09/90.
000700       DATE-COMPILED. 05/09/90.
000800       SECURITY. CONFIDENTIAL.
000900******************************************************************
001000*    CHANGE LOG                                                 *
001100*    ----------- -------- ---- --------------------------------- *
001200*    90/05/09    MM       -    ORIGINAL - DERIVES A ONE-WAY      *
001300*                              PASSWORD HASH.  CLEAR-TEXT         *
001400*                              PASSWORDS ARE NEVER WRITTEN TO     *
001500*                              USER-MASTER - ONLY THE HASH IS.    *
001600*    93/08/22    TGD      R097 VERIFY MODE ADDED FOR AUTH XACTNS *
001700*    98/07/30    RLP      Y2K  NO DATE FIELDS IN THIS PROGRAM -  *
001800*                              REVIEWED AND CLEARED, NO CHANGE   *
001900*    02/02/11    DRK      R254 LOWER-CASE LETTERS NOW WEIGHTED   *
002000*                              SEPARATELY FROM UPPER - MIXED-    *
002100*                              CASE PASSWORDS WERE UNDER-WEIGHTED*
002200******************************************************************
002300       ENVIRONMENT DIVISION.
002400       CONFIGURATION SECTION.
002500       SOURCE-COMPUTER. IBM-390.
002600       OBJECT-COMPUTER. IBM-390.
002700       INPUT-OUTPUT SECTION.
002800
002900       DATA DIVISION.
003000       FILE SECTION.
003100
003200       WORKING-STORAGE SECTION.
003300*  ALPHABETS ARE LOADED AS LITERALS SO THE TABLE SUBSCRIPT LINES *
003400*  UP WITH EACH CHARACTER'S POSITION - SAME TRICK AS CLCLNGHT'S  *
003500*  CUM-DAYS-TABLE.                                                *
003600       01  HASH-UPPER-LIST.
003700           05  FILLER                 PIC X(36) VALUE
003800               "ABCDEFGHIJKLMNOPQRSTUVWXYZ0123456789".
003900       01  HASH-UPPER-TABLE REDEFINES HASH-UPPER-LIST.
004000           05  HASH-UPPER-CHAR        PIC X(01) OCCURS 36 TIMES
004100                                      INDEXED BY HASH-UP-IDX.
004200
004300       01  HASH-LOWER-LIST.
004400           05  FILLER                 PIC X(26) VALUE
004500               "abcdefghijklmnopqrstuvwxyz".
004600       01  HASH-LOWER-TABLE REDEFINES HASH-LOWER-LIST.
004700           05  HASH-LOWER-CHAR        PIC X(01) OCCURS 26 TIMES
004800                                      INDEXED BY HASH-LOW-IDX.
004900
005000       01  MISC-FIELDS.
005100           05  WS-ROLL-ACCUM          PIC S9(9) COMP VALUE 0.
005200           05  WS-CHAR-SUB            PIC 9(02) COMP.
005300           05  WS-ONE-CHAR            PIC X(01).
005400           05  WS-CHAR-WEIGHT         PIC 9(03) COMP.
005500           05  WS-HASH-NUM            PIC 9(09) COMP-3.
005600           05  WS-HASH-DISPLAY        PIC 9(16).
005700
005800       77  WS-PSWD-LTH                PIC S9(04) COMP.
005900
006000       LINKAGE SECTION.
006100       01  LK-HASH-REC.
006200           05  LK-REQUEST-SW          PIC X.
006300               88  HASH-CALC              VALUE "H".
006400               88  HASH-VERIFY             VALUE "V".
006500           05  LK-PASSWORD            PIC X(16).
006600           05  LK-PASSWORD-TABLE REDEFINES LK-PASSWORD.
006700               10  LK-PASSWORD-CHAR       PIC X(01) OCCURS 16 TIMES.
006800           05  LK-PASSWORD-HASH       PIC X(16).
006900           05  LK-STORED-HASH         PIC X(16).
007000           05  LK-VERIFY-RESULT-SW    PIC X.
007100               88  HASH-MATCHED            VALUE "Y".
007200               88  HASH-NOT-MATCHED        VALUE "N".
007300       01  LK-RETURN-CD               PIC 9(04) COMP.
007400
007500      ****** HASH-CALC MODE ALWAYS RUNS 100 AND RETURNS THE FRESH HASH IN
007600      ****** LK-PASSWORD-HASH - CALLED FROM 330 DURING REGISTRATION.
007700      ****** HASH-VERIFY MODE RUNS 100 ON THE SUPPLIED PASSWORD THEN ALSO
007800      ****** RUNS 200 TO COMPARE IT AGAINST WHAT WAS STORED AT REGISTRATION
007900      ****** TIME - CALLED FROM 340 DURING AUTHENTICATION.
008000       PROCEDURE DIVISION USING LK-HASH-REC, LK-RETURN-CD.
008100           MOVE ZERO TO LK-RETURN-CD.
008200           PERFORM 100-CALC-HASH THRU 100-EXIT.
008300           IF HASH-VERIFY
008400               PERFORM 200-COMPARE-HASH THRU 200-EXIT.
008500           GOBACK.
008600
008700       100-CALC-HASH.
008800*  A DELIBERATELY SIMPLE, DETERMINISTIC, ONE-WAY SCRAMBLE -      *
008900*  NOT A CRYPTOGRAPHIC ALGORITHM.  THE CONTRACT IS ONLY THAT      *
009000*  HASH(P1) = HASH(P2) IF AND ONLY IF P1 = P2.                    *
009100           MOVE ZERO TO WS-ROLL-ACCUM.
009200           CALL "STRLTH" USING LK-PASSWORD, WS-PSWD-LTH.
009300           IF WS-PSWD-LTH < 1 OR WS-PSWD-LTH > 16
009400               MOVE 16 TO WS-PSWD-LTH.
009500
009600           PERFORM 150-ROLL-ONE-CHAR THRU 150-EXIT
009700               VARYING WS-CHAR-SUB FROM 1 BY 1
009800               UNTIL WS-CHAR-SUB > WS-PSWD-LTH.
009900
010000           IF WS-ROLL-ACCUM < ZERO
010100               COMPUTE WS-HASH-NUM = (WS-ROLL-ACCUM * -1) +
010200                   WS-PSWD-LTH
010300           ELSE
010400               COMPUTE WS-HASH-NUM = WS-ROLL-ACCUM + WS-PSWD-LTH.
010500
010600           MOVE WS-HASH-NUM TO WS-HASH-DISPLAY.
010700           MOVE WS-HASH-DISPLAY TO LK-PASSWORD-HASH.
010800       100-EXIT.
010900           EXIT.
011000
011100      ****** ONE CHARACTER OF THE ROLLING HASH - LOOK THE CHARACTER UP IN
011200      ****** THE UPPER-CASE TABLE FIRST, THEN THE LOWER-CASE TABLE IF THAT
011300      ****** FAILS, THEN FOLD ITS WEIGHT INTO THE RUNNING ACCUMULATOR.  A
011400      ****** CHARACTER THAT IS NEITHER (DIGIT, PUNCTUATION) WEIGHS 99 SO IT
011500      ****** STILL MOVES THE ACCUMULATOR WITHOUT CRASHING THE SEARCH.
011600       150-ROLL-ONE-CHAR.
011700           MOVE LK-PASSWORD (WS-CHAR-SUB:1) TO WS-ONE-CHAR.
011800           MOVE 99 TO WS-CHAR-WEIGHT.
011900           SET HASH-UP-IDX TO 1.
012000           SEARCH HASH-UPPER-CHAR
012100               AT END
012200                   SET HASH-LOW-IDX TO 1
012300                   SEARCH HASH-LOWER-CHAR
012400                       AT END
012500                           MOVE 99 TO WS-CHAR-WEIGHT
012600                       WHEN HASH-LOWER-CHAR (HASH-LOW-IDX)
012700                                             = WS-ONE-CHAR
012800                           SET WS-CHAR-WEIGHT TO HASH-LOW-IDX
012900                           ADD 36 TO WS-CHAR-WEIGHT
013000                   END-SEARCH
013100               WHEN HASH-UPPER-CHAR (HASH-UP-IDX) = WS-ONE-CHAR
013200                   SET WS-CHAR-WEIGHT TO HASH-UP-IDX
013300           END-SEARCH.
013400
013500           COMPUTE WS-ROLL-ACCUM =
013600               (WS-ROLL-ACCUM * 37) + WS-CHAR-WEIGHT.
013700       150-EXIT.
013800           EXIT.
013900
014000      ****** STRAIGHT BYTE COMPARE OF THE TWO 16-BYTE HASHES - THE ACTUAL
014100      ****** CLEAR-TEXT PASSWORD NEVER ENTERS INTO THIS COMPARISON, ONLY
014200      ****** ITS HASH DOES.
014300       200-COMPARE-HASH.
014400           IF LK-STORED-HASH = LK-PASSWORD-HASH
014500               SET HASH-MATCHED TO TRUE
014600           ELSE
014700               SET HASH-NOT-MATCHED TO TRUE.
014800       200-EXIT.
014900           EXIT.
