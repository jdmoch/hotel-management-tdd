000100       IDENTIFICATION DIVISION.
000200******************************************************************
000300       PROGRAM-ID.  STRLTH.
000400       AUTHOR. JON SAYLES.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 11/02/88.
000700       DATE-COMPILED. 11/02/88.
000800       SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*    CHANGE LOG                                                 *
001100*    ----------- -------- ---- --------------------------------- *
001200*    88/11/02    JS       -    ORIGINAL - RETURNS THE SIGNIFICANT*
001300*                              (NON-TRAILING-BLANK) LENGTH OF A  *
001400*                              TEXT FIELD, FOR USE IN THE NAME,  *
001500*                              EMAIL, PHONE AND PASSWORD EDITS.  *
001600*    96/06/03    TGD      R079 LOOP REWRITTEN BACKWARD FROM THE  *
001700*                              END OF THE FIELD - FASTER ON LONG *
001800*                              MOSTLY-BLANK FIELDS THAN THE OLD  *
001900*                              FORWARD INSPECT TALLYING LOGIC    *
002000*    98/04/27    RLP      Y2K  NO DATE FIELDS IN THIS PROGRAM -  *
002100*                              REVIEWED AND CLEARED, NO CHANGE   *
002200*    02/06/19    DRK      R261 RETURN-LTH CHANGED TO COMP - WAS  *
002300*                              ZONED, CALLERS PASS BINARY FIELDS *
002400*                              AND GOT GARBAGE BACK ON SOME JOBS *
002500******************************************************************
002600       ENVIRONMENT DIVISION.
002700       CONFIGURATION SECTION.
002800       SOURCE-COMPUTER. IBM-390.
002900       OBJECT-COMPUTER. IBM-390.
003000       INPUT-OUTPUT SECTION.
003100
003200       DATA DIVISION.
003300       FILE SECTION.
003400
003500       WORKING-STORAGE SECTION.
003600       01  MISC-FIELDS.
003700           05  WS-SUB                 PIC S9(4) COMP.
003800           05  WS-SUB-X REDEFINES WS-SUB  PIC X(02).
003900
004000       77  MORE-TO-SCAN-SW            PIC X(01) VALUE "Y".
004100           88  DONE-SCANNING              VALUE "N".
004200
004300       LINKAGE SECTION.
004400       01  TEXT1                      PIC X(16).
004500       01  TEXT1-TABLE REDEFINES TEXT1.
004600           05  TEXT1-CHAR             PIC X(01) OCCURS 16 TIMES.
004700       01  RETURN-LTH                 PIC S9(4) COMP.
004800       01  RETURN-LTH-X REDEFINES RETURN-LTH PIC X(02).
004900
005000      ****** LENGTH OF TEXT1 IS A COMPILE-TIME CONSTANT HERE BUT THE FIELD
005100      ****** WIDTH DOESN'T HAVE TO MATCH CALLER TO CALLER SINCE COBOL
005200      ****** PASSES BY REFERENCE AND LENGTH OF PICKS UP WHATEVER THE
005300      ****** ACTUAL CALLING FIELD'S DEFINED SIZE IS.
005400       PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
005500           MOVE LENGTH OF TEXT1 TO WS-SUB.
005600           MOVE "Y" TO MORE-TO-SCAN-SW.
005700           PERFORM 100-BACK-UP-OVER-BLANKS THRU 100-EXIT
005800               UNTIL DONE-SCANNING OR WS-SUB = ZERO.
005900           MOVE WS-SUB TO RETURN-LTH.
006000           GOBACK.
006100
006200      ****** ONE STEP OF THE BACKWARD SCAN - WALKS IN FROM THE RIGHT EDGE
006300      ****** OF THE FIELD UNTIL IT HITS A NON-BLANK CHARACTER OR RUNS OFF
006400      ****** THE FRONT OF THE FIELD (WS-SUB = ZERO, AN ALL-BLANK FIELD).
006500       100-BACK-UP-OVER-BLANKS.
006600           IF TEXT1 (WS-SUB:1) = SPACE
006700               SUBTRACT 1 FROM WS-SUB
006800           ELSE
006900               MOVE "N" TO MORE-TO-SCAN-SW.
007000       100-EXIT.
007100           EXIT.
