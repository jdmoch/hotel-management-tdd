000100******************************************************************
000200*                                                                *USRR
000300*    COPYBOOK   -  USERREC                                       *USRR
000400*    SYSTEM     -  HOTEL RESERVATION BATCH SYSTEM                *USRR
000500*    DESCRIPTION-  USER MASTER RECORD LAYOUT                     *USRR
000600*                  ONE ENTRY PER REGISTERED USER. OUTPUT OF      *USRR
000700*                  THE REGU TRANSACTION IS APPENDED HERE.        *USRR
000800*    FILE       -  USER-MASTER / USER-MASTER-OUT                 *USRR
000900*                  (LINE SEQUENTIAL, 120 BYTES, SORTED USER-ID)  *USRR
001000*                                                                *USRR
001100*    MAINTENANCE HISTORY                                        *USRR
001200*    ----------- -------- ---- --------------------------------- *USRR
001300*    88/06/14    MM       -    ORIGINAL LAYOUT                   *USRR
001400*    93/08/22    TGD      R097 PASSWORD-HASH WIDENED TO X(16),   *USRR
001500*                              CLEAR-TEXT PASSWORD NEVER STORED  *USRR
001600******************************************************************USRR
001700                                                                  USRR
001800    01  USER-MASTER-REC.                                         USRR
001900        05  USER-ID                PIC X(08).                   USRR
002000        05  USER-FIRST-NAME        PIC X(20).                   USRR
002100        05  USER-LAST-NAME         PIC X(20).                   USRR
002200        05  USER-EMAIL             PIC X(40).                   USRR
002300        05  USER-PHONE             PIC X(16).                   USRR
002400        05  USER-PASSWORD-HASH     PIC X(16).                   USRR
002500        05  USER-HASH-HALVES REDEFINES USER-PASSWORD-HASH.       USRR
002600            10  USER-HASH-LEFT         PIC X(08).                USRR
002700            10  USER-HASH-RIGHT        PIC X(08).                USRR
