000100       IDENTIFICATION DIVISION.
000200******************************************************************
000300       PROGRAM-ID.  AVLENG.
000400       AUTHOR. JON SAYLES.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 02/06/89.
000700       DATE-COMPILED. 02/06/89.
000800       SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*    CHANGE LOG                                                 *
001100*    ----------- -------- ---- --------------------------------- *
001200*    89/02/06    JS       -    ORIGINAL - DATE-RANGE OVERLAP AND *
001300*                              HOTEL/LOCATION MATCH LOGIC PULLED *
001400*                              OUT OF RESVPOST SO AVLQ, SRCH,    *
001500*                              BOOK AND CANC ALL SHARE ONE COPY  *
001600*    92/09/30    TGD      R088 SUPPORT FOR AVLQ/SRCH XACTNS ADDED*
001700*    94/03/02    TGD      R142 LOCATION-CHECK MIN-RATING COMPARE *
001800*                              ADDED FOR HOTEL SEARCH            *
001900*    98/11/18    RLP      Y2K  ALL DATE FIELDS CONFIRMED 8-BYTE  *
002000*                              CCYYMMDD - NO CHANGE REQUIRED     *
002100*    00/06/21    DRK      R221 OCCUPANCY-REMOVE NOW COMPACTS THE *
002200*                              TABLE INSTEAD OF LEAVING A HOLE   *
002300******************************************************************
002400       ENVIRONMENT DIVISION.
002500       CONFIGURATION SECTION.
002600       SOURCE-COMPUTER. IBM-390.
002700       OBJECT-COMPUTER. IBM-390.
002800       INPUT-OUTPUT SECTION.
002900
003000       DATA DIVISION.
003100       FILE SECTION.
003200
003300       WORKING-STORAGE SECTION.
003400       01  MISC-FIELDS.
003500           05  WS-OCC-SUB             PIC 9(04) COMP.
003600           05  WS-MATCH-SUB           PIC 9(04) COMP.
003700           05  WS-LOC-LTH             PIC 9(02) COMP.
003800           05  WS-MATCH-CNT           PIC 9(04) COMP.
003900           05  WS-ADDR-UC             PIC X(40).
004000           05  WS-LOC-UC              PIC X(20).
004100
004200       77  OVERLAP-FOUND-SW               PIC X(01) VALUE "N".
004300           88  AN-OVERLAP-WAS-FOUND           VALUE "Y".
004400       77  ENTRY-FOUND-SW                 PIC X(01) VALUE "N".
004500           88  ENTRY-WAS-FOUND                VALUE "Y".
004600
004700      ****** ONE SUBPROGRAM, FIVE JOBS - LK-REQUEST-SW TELLS US WHICH ONE
004800      ****** THE CALLER WANTS THIS TIME.  RESVPOST CALLS EVERY ONE OF THE
004900      ****** FIVE MODES SOMEWHERE IN ITS OWN PROCEDURE DIVISION; KEEPING
005000      ****** ALL FIVE HERE MEANS THE OVERLAP RULE AND THE TABLE SHAPE ONLY
005100      ****** EXIST IN ONE PLACE.
005200       PROCEDURE DIVISION USING LK-AVAIL-REC, LK-OCCUPANCY-TABLE,
005300               LK-RETURN-CD.
005400           MOVE ZERO TO LK-RETURN-CD.
005500           EVALUATE TRUE
005600               WHEN DATE-CHECK
005700                   PERFORM 100-CHECK-DATES THRU 100-EXIT
005800               WHEN OVERLAP-CHECK
005900                   PERFORM 200-CHECK-OVERLAP THRU 200-EXIT
006000               WHEN LOCATION-CHECK
006100                   PERFORM 300-LOCATION-CHECK THRU 300-EXIT
006200               WHEN OCCUPANCY-ADD
006300                   PERFORM 400-OCCUPANCY-ADD THRU 400-EXIT
006400               WHEN OCCUPANCY-REMOVE
006500                   PERFORM 500-OCCUPANCY-REMOVE THRU 500-EXIT
006600           END-EVALUATE.
006700           GOBACK.
006800
006900       100-CHECK-DATES.
007000*  R1 - START-DATE MUST BE STRICTLY LESS THAN END-DATE.            *
007100           IF LK-START-DATE < LK-END-DATE
007200               SET DATES-VALID TO TRUE
007300           ELSE
007400               SET DATES-INVALID TO TRUE.
007500       100-EXIT.
007600           EXIT.
007700
007800       200-CHECK-OVERLAP.
007900*  R2 - RANGES ARE HALF-OPEN.  TWO RANGES OVERLAP UNLESS THE NEW   *
008000*  STAY ENDS AT OR BEFORE THE EXISTING STAY STARTS, OR THE NEW     *
008100*  STAY STARTS AT OR AFTER THE EXISTING STAY ENDS.  A BACK-TO-BACK *
008200*  STAY (NEW START = EXISTING END) IS NOT A CONFLICT.              *
008300           MOVE "N" TO OVERLAP-FOUND-SW.
008400           PERFORM 210-TEST-ONE-ENTRY THRU 210-EXIT
008500               VARYING WS-OCC-SUB FROM 1 BY 1
008600               UNTIL WS-OCC-SUB > LK-OCCUPANCY-COUNT
008700                   OR AN-OVERLAP-WAS-FOUND.
008800           IF AN-OVERLAP-WAS-FOUND
008900               SET AVAIL-NO TO TRUE
009000           ELSE
009100               SET AVAIL-YES TO TRUE.
009200       200-EXIT.
009300           EXIT.
009400
009500      ****** COMPARE PARAGRAPH FOR THE VARYING SEARCH AT 200 - ONLY ENTRIES
009600      ****** FOR THE SAME HOTEL/ROOM ARE EVEN CANDIDATES FOR AN OVERLAP.
009700       210-TEST-ONE-ENTRY.
009800           IF LK-OCC-HOTEL-ID (WS-OCC-SUB) = LK-HOTEL-ID
009900               AND LK-OCC-ROOM-ID (WS-OCC-SUB) = LK-ROOM-ID
010000               IF LK-END-DATE NOT > LK-OCC-START-DATE (WS-OCC-SUB)
010100                   OR LK-START-DATE NOT < LK-OCC-END-DATE
010200                                                   (WS-OCC-SUB)
010300                   CONTINUE
010400               ELSE
010500                   MOVE "Y" TO OVERLAP-FOUND-SW.
010600       210-EXIT.
010700           EXIT.
010800
010900       300-LOCATION-CHECK.
011000*  R4 - HOTEL STAR-RATING MUST MEET OR EXCEED THE REQUESTED        *
011100*  MIN-RATING.  R5 - LOCATION IS A CASE-INSENSITIVE SUBSTRING OF   *
011200*  THE HOTEL ADDRESS; A BLANK LOCATION MATCHES EVERY ADDRESS.      *
011300           IF LK-HOTEL-RATING < LK-MIN-RATING
011400               SET LOCATION-NOT-MATCHED TO TRUE
011500               GO TO 300-EXIT.
011600
011700           MOVE LK-HOTEL-ADDRESS TO WS-ADDR-UC.
011800           INSPECT WS-ADDR-UC CONVERTING
011900               "abcdefghijklmnopqrstuvwxyz" TO
012000               "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
012100           MOVE LK-LOCATION TO WS-LOC-UC.
012200           INSPECT WS-LOC-UC CONVERTING
012300               "abcdefghijklmnopqrstuvwxyz" TO
012400               "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
012500
012600           MOVE 20 TO WS-LOC-LTH.
012700           PERFORM 310-BACK-UP-OVER-BLANKS THRU 310-EXIT
012800               UNTIL WS-LOC-LTH = ZERO
012900                   OR WS-LOC-UC (WS-LOC-LTH:1) NOT = SPACE.
013000
013100           IF WS-LOC-LTH = ZERO
013200               SET LOCATION-MATCHED TO TRUE
013300               GO TO 300-EXIT.
013400
013500           MOVE ZERO TO WS-MATCH-CNT.
013600           INSPECT WS-ADDR-UC TALLYING WS-MATCH-CNT
013700               FOR ALL WS-LOC-UC (1:WS-LOC-LTH).
013800           IF WS-MATCH-CNT > ZERO
013900               SET LOCATION-MATCHED TO TRUE
014000           ELSE
014100               SET LOCATION-NOT-MATCHED TO TRUE.
014200       300-EXIT.
014300           EXIT.
014400
014500      ****** TRIMS TRAILING BLANKS OFF THE UPPERCASED LOCATION STRING SO A
014600      ****** SHORT LOCATION LIKE "DENVER" DOESN'T TRY TO INSPECT FOR 14
014700      ****** BLANKS WHEN LOOKING FOR A MATCH AGAINST THE ADDRESS.
014800       310-BACK-UP-OVER-BLANKS.
014900           SUBTRACT 1 FROM WS-LOC-LTH.
015000       310-EXIT.
015100           EXIT.
015200
015300       400-OCCUPANCY-ADD.
015400*  R19 - THE CALLER HAS ALREADY CONFIRMED AVAILABILITY; THIS JUST  *
015500*  APPENDS THE BOOKED RANGE TO THE IN-MEMORY OCCUPANCY TABLE.      *
015600           IF LK-OCCUPANCY-COUNT >= LK-OCCUPANCY-MAX
015700               SET OCCUPANCY-TABLE-FULL TO TRUE
015800               GO TO 400-EXIT.
015900
016000           ADD 1 TO LK-OCCUPANCY-COUNT.
016100           MOVE LK-HOTEL-ID  TO LK-OCC-HOTEL-ID (LK-OCCUPANCY-COUNT).
016200           MOVE LK-ROOM-ID   TO LK-OCC-ROOM-ID  (LK-OCCUPANCY-COUNT).
016300           MOVE LK-START-DATE TO LK-OCC-START-DATE
016400                                                (LK-OCCUPANCY-COUNT).
016500           MOVE LK-END-DATE  TO LK-OCC-END-DATE (LK-OCCUPANCY-COUNT).
016600           SET OCCUPANCY-ADDED TO TRUE.
016700       400-EXIT.
016800           EXIT.
016900
017000       500-OCCUPANCY-REMOVE.
017100*  R20 - REMOVES THE EXACT (HOTEL, ROOM, START, END) ENTRY AND     *
017200*  SLIDES EVERY ENTRY BEHIND IT UP ONE ROW SO THE TABLE STAYS      *
017300*  PACKED FROM SUBSCRIPT 1 THROUGH LK-OCCUPANCY-COUNT.             *
017400           MOVE "N" TO ENTRY-FOUND-SW.
017500           PERFORM 510-FIND-EXACT-ENTRY THRU 510-EXIT
017600               VARYING WS-OCC-SUB FROM 1 BY 1
017700               UNTIL WS-OCC-SUB > LK-OCCUPANCY-COUNT
017800                   OR ENTRY-WAS-FOUND.
017900
018000           IF NOT ENTRY-WAS-FOUND
018100               SET OCCUPANCY-NOT-FOUND TO TRUE
018200               GO TO 500-EXIT.
018300
018400           PERFORM 520-SLIDE-ONE-ROW-UP THRU 520-EXIT
018500               VARYING WS-MATCH-SUB FROM WS-OCC-SUB BY 1
018600               UNTIL WS-MATCH-SUB >= LK-OCCUPANCY-COUNT.
018700
018800           SUBTRACT 1 FROM LK-OCCUPANCY-COUNT.
018900           SET OCCUPANCY-REMOVED TO TRUE.
019000       500-EXIT.
019100           EXIT.
019200
019300      ****** COMPARE PARAGRAPH FOR THE VARYING SEARCH AT 500 - ALL FOUR
019400      ****** FIELDS MUST MATCH EXACTLY SINCE THIS IS UNDOING ONE SPECIFIC
019500      ****** BOOKING, NOT JUST ANY OVERLAPPING ONE.
019600       510-FIND-EXACT-ENTRY.
019700           IF LK-OCC-HOTEL-ID (WS-OCC-SUB) = LK-HOTEL-ID
019800               AND LK-OCC-ROOM-ID (WS-OCC-SUB) = LK-ROOM-ID
019900               AND LK-OCC-START-DATE (WS-OCC-SUB) = LK-START-DATE
020000               AND LK-OCC-END-DATE (WS-OCC-SUB) = LK-END-DATE
020100               MOVE "Y" TO ENTRY-FOUND-SW.
020200       510-EXIT.
020300           EXIT.
020400
020500      ****** ONE ROW OF THE COMPACTION SHIFT - CALLED ONCE FOR EVERY ROW
020600      ****** BEHIND THE REMOVED ENTRY, CLOSING THE GAP ONE SLOT AT A TIME
020700      ****** RATHER THAN LEAVING A DEAD ENTRY IN THE MIDDLE OF THE TABLE.
020800       520-SLIDE-ONE-ROW-UP.
020900           MOVE LK-OCC-HOTEL-ID (WS-MATCH-SUB + 1) TO
021000               LK-OCC-HOTEL-ID (WS-MATCH-SUB).
021100           MOVE LK-OCC-ROOM-ID (WS-MATCH-SUB + 1) TO
021200               LK-OCC-ROOM-ID (WS-MATCH-SUB).
021300           MOVE LK-OCC-START-DATE (WS-MATCH-SUB + 1) TO
021400               LK-OCC-START-DATE (WS-MATCH-SUB).
021500           MOVE LK-OCC-END-DATE (WS-MATCH-SUB + 1) TO
021600               LK-OCC-END-DATE (WS-MATCH-SUB).
021700       520-EXIT.
021800           EXIT.
021900
022000      ****** ONE COMBINED LINKAGE RECORD COVERS ALL FIVE MODES - MOST
022100      ****** FIELDS ARE ONLY MEANINGFUL FOR SOME OF THE FIVE, BUT SHARING
022200      ****** ONE LAYOUT IS SIMPLER FOR EVERY CALLER THAN FIVE SEPARATE CALL
022300      ****** INTERFACES.
022400       LINKAGE SECTION.
022500       01  LK-AVAIL-REC.
022600           05  LK-REQUEST-SW          PIC X(01).
022700               88  DATE-CHECK             VALUE "D".
022800               88  OVERLAP-CHECK          VALUE "O".
022900               88  LOCATION-CHECK         VALUE "L".
023000               88  OCCUPANCY-ADD          VALUE "A".
023100               88  OCCUPANCY-REMOVE       VALUE "R".
023200           05  LK-HOTEL-ID            PIC X(08).
023300           05  LK-ROOM-ID             PIC X(08).
023400           05  LK-START-DATE          PIC 9(08).
023500           05  LK-START-DATE-YMD REDEFINES LK-START-DATE.
023600               10  LK-START-CCYY          PIC 9(04).
023700               10  LK-START-MM            PIC 9(02).
023800               10  LK-START-DD            PIC 9(02).
023900           05  LK-END-DATE            PIC 9(08).
024000           05  LK-END-DATE-YMD REDEFINES LK-END-DATE.
024100               10  LK-END-CCYY            PIC 9(04).
024200               10  LK-END-MM              PIC 9(02).
024300               10  LK-END-DD              PIC 9(02).
024400           05  LK-LOCATION            PIC X(20).
024500           05  LK-HOTEL-ADDRESS       PIC X(40).
024600           05  LK-ADDR-CHAR-TABLE REDEFINES LK-HOTEL-ADDRESS.
024700               10  LK-ADDR-CHAR           PIC X(01) OCCURS 40 TIMES.
024800           05  LK-MIN-RATING          PIC 9(01).
024900           05  LK-HOTEL-RATING        PIC 9(01).
025000           05  LK-RESULT-SW           PIC X(01).
025100               88  DATES-VALID            VALUE "V".
025200               88  DATES-INVALID          VALUE "I".
025300               88  AVAIL-YES              VALUE "Y".
025400               88  AVAIL-NO               VALUE "N".
025500               88  LOCATION-MATCHED       VALUE "M".
025600               88  LOCATION-NOT-MATCHED   VALUE "U".
025700               88  OCCUPANCY-ADDED        VALUE "A".
025800               88  OCCUPANCY-TABLE-FULL   VALUE "F".
025900               88  OCCUPANCY-REMOVED      VALUE "R".
026000               88  OCCUPANCY-NOT-FOUND    VALUE "N".
026100
026200      ****** THE WHOLE RUN'S OCCUPANCY PICTURE, PASSED BY REFERENCE SO
026300      ****** RESVPOST'S OWN COPY GROWS AND SHRINKS AS BOOK/CANC
026400      ****** TRANSACTIONS POST - AVLENG NEVER KEEPS ITS OWN COPY BETWEEN
026500      ****** CALLS.
026600       01  LK-OCCUPANCY-TABLE.
026700           05  LK-OCCUPANCY-MAX       PIC 9(04) COMP VALUE 2000.
026800           05  LK-OCCUPANCY-COUNT     PIC 9(04) COMP.
026900           05  LK-OCC-ENTRY OCCURS 2000 TIMES
027000                                      INDEXED BY OCC-IDX.
027100               10  LK-OCC-HOTEL-ID        PIC X(08).
027200               10  LK-OCC-ROOM-ID         PIC X(08).
027300               10  LK-OCC-START-DATE      PIC 9(08).
027400               10  LK-OCC-END-DATE        PIC 9(08).
027500
027600       01  LK-RETURN-CD               PIC 9(04) COMP.
