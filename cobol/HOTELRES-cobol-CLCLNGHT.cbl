000100       IDENTIFICATION DIVISION.
000200******************************************************************
000300       PROGRAM-ID.  CLCLNGHT.
000400       AUTHOR. JON SAYLES.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 03/14/89.
000700       DATE-COMPILED. 03/14/89.
000800       SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*    CHANGE LOG                                                 *
001100*    ----------- -------- ---- --------------------------------- *
001200*    89/03/14    JS       -    ORIGINAL - CALLED BY RESVPROC TO  *
001300*                              COMPUTE NIGHTS-STAYED AND THE     *
001400*                              EXTENDED ROOM PRICE FOR A BOOKING *
001500*    91/07/02    TGD      R061 CUM-DAYS TABLE REWORKED - ORIGINAL*
001600*                              360-DAY-YEAR ASSUMPTION DROPPED   *
001700*                              CUSTOMER COMPLAINT ON FEB BILLING *
001800*    94/12/19    MM       R133 LEAP-YEAR CENTURY RULE ADDED -    *
001900*                              YEAR DIVISIBLE BY 100 IS NOT A    *
002000*                              LEAP YEAR UNLESS ALSO DIV BY 400  *
002100*    97/03/11    TGD      R061-B NIGHTS WAS ONE DAY LONG ON ANY  *
002200*                              STAY CROSSING A LEAP/NON-LEAP     *
002300*                              YEAR BOUNDARY - LEAP-DAY COUNT IN *
002400*                              100-DATE-TO-ABS-DAYS NOW RUNS     *
002500*                              THROUGH THE PRIOR CCYY, SEE PARA  *
002600*    98/09/08    RLP      Y2K  CCYY CONFIRMED 4-DIGIT THROUGHOUT-*
002700*                              NO WINDOWING LOGIC REQUIRED HERE  *
002800*    01/05/14    DRK      R288 ROUNDED ADDED TO PRICE EXTENSION  *
002900*                              PER AUDIT FINDING ON HALF-CENTS   *
003000******************************************************************
003100       ENVIRONMENT DIVISION.
003200       CONFIGURATION SECTION.
003300       SOURCE-COMPUTER. IBM-390.
003400       OBJECT-COMPUTER. IBM-390.
003500       INPUT-OUTPUT SECTION.
003600
003700       DATA DIVISION.
003800       FILE SECTION.
003900
004000       WORKING-STORAGE SECTION.
004100
004200*  THE CUM-DAYS-LIST IS LOADED AS INDIVIDUAL LITERALS SO EACH     *
004300*  MONTH GETS ITS OWN VALUE, THEN VIEWED AS A TABLE BELOW         *
004400       01  CUM-DAYS-LIST.
004500           05  CUM-DAYS-JAN           PIC 9(03) VALUE 000.
004600           05  CUM-DAYS-FEB           PIC 9(03) VALUE 031.
004700           05  CUM-DAYS-MAR           PIC 9(03) VALUE 059.
004800           05  CUM-DAYS-APR           PIC 9(03) VALUE 090.
004900           05  CUM-DAYS-MAY           PIC 9(03) VALUE 120.
005000           05  CUM-DAYS-JUN           PIC 9(03) VALUE 151.
005100           05  CUM-DAYS-JUL           PIC 9(03) VALUE 181.
005200           05  CUM-DAYS-AUG           PIC 9(03) VALUE 212.
005300           05  CUM-DAYS-SEP           PIC 9(03) VALUE 243.
005400           05  CUM-DAYS-OCT           PIC 9(03) VALUE 273.
005500           05  CUM-DAYS-NOV           PIC 9(03) VALUE 304.
005600           05  CUM-DAYS-DEC           PIC 9(03) VALUE 334.
005700       01  CUM-DAYS-TABLE REDEFINES CUM-DAYS-LIST.
005800           05  CUM-DAYS               PIC 9(03) OCCURS 12 TIMES.
005900
006000       01  MISC-FIELDS.
006100           05  WS-CALC-DATE           PIC 9(08).
006200           05  WS-CALC-DATE-YMD REDEFINES WS-CALC-DATE.
006300               10  WS-CALC-CCYY           PIC 9(04).
006400               10  WS-CALC-MM             PIC 9(02).
006500               10  WS-CALC-DD             PIC 9(02).
006600           05  WS-PRIOR-YEAR           PIC 9(04) COMP.
006700           05  WS-4-QUOT              PIC 9(04) COMP.
006800           05  WS-100-QUOT            PIC 9(04) COMP.
006900           05  WS-400-QUOT            PIC 9(04) COMP.
007000           05  WS-4-REM               PIC 9(04) COMP.
007100           05  WS-100-REM             PIC 9(04) COMP.
007200           05  WS-400-REM             PIC 9(04) COMP.
007300           05  WS-LEAP-DAYS-BEFORE    PIC 9(07) COMP.
007400           05  WS-ABS-DAYS-WORK       PIC 9(07) COMP.
007500           05  WS-ABS-DAYS-START      PIC 9(07) COMP.
007600           05  WS-ABS-DAYS-END        PIC 9(07) COMP.
007700           05  WS-LEAP-ADJ            PIC 9(01) COMP.
007800
007900       77  LEAP-YEAR-SW                      PIC X(01) VALUE "N".
008000           88  IS-LEAP-YEAR                      VALUE "Y".
008100
008200       LINKAGE SECTION.
008300      ****** LK-ROOM-PRICE-X REDEFINES THE PRICE FIELD FOR DISPLAY PURPOSES
008400      ****** ONLY - SAME IDEA AS RM-PRICE-X AND NGT-TOTAL-PRICE-X OVER IN
008500      ****** RESVPOST.  NO ARITHMETIC IS EVER DONE THROUGH THE X-VIEW.
008600       01  LK-NIGHTS-REC.
008700           05  LK-REQUEST-SW          PIC X.
008800               88  NIGHTS-ONLY            VALUE "N".
008900               88  NIGHTS-AND-PRICE       VALUE "P".
009000           05  LK-START-DATE          PIC 9(08).
009100           05  LK-END-DATE            PIC 9(08).
009200           05  LK-ROOM-PRICE          PIC 9(05)V99.
009300           05  LK-ROOM-PRICE-X REDEFINES LK-ROOM-PRICE
009400                                      PIC X(07).
009500           05  LK-NIGHTS              PIC 9(05) COMP-3.
009600           05  LK-TOTAL-PRICE         PIC 9(07)V99.
009700       01  LK-RETURN-CD               PIC 9(04) COMP.
009800
009900      ****** CONVERT BOTH ENDS OF THE STAY TO AN ABSOLUTE DAY NUMBER AND
010000      ****** SUBTRACT - THAT DIFFERENCE IS THE NIGHT COUNT, NO MATTER HOW
010100      ****** MANY MONTH OR YEAR BOUNDARIES (LEAP OR OTHERWISE) THE STAY
010200      ****** CROSSES.  NIGHTS-ONLY MODE STOPS THERE; NIGHTS-AND-PRICE ALSO
010300      ****** EXTENDS THE ROOM RATE AT 200.
010400       PROCEDURE DIVISION USING LK-NIGHTS-REC, LK-RETURN-CD.
010500           MOVE ZERO TO LK-RETURN-CD.
010600           MOVE LK-START-DATE TO WS-CALC-DATE.
010700           PERFORM 100-DATE-TO-ABS-DAYS THRU 100-EXIT.
010800           MOVE WS-ABS-DAYS-WORK TO WS-ABS-DAYS-START.
010900
011000           MOVE LK-END-DATE TO WS-CALC-DATE.
011100           PERFORM 100-DATE-TO-ABS-DAYS THRU 100-EXIT.
011200           MOVE WS-ABS-DAYS-WORK TO WS-ABS-DAYS-END.
011300
011400           SUBTRACT WS-ABS-DAYS-START FROM WS-ABS-DAYS-END
011500               GIVING LK-NIGHTS.
011600
011700           IF NIGHTS-AND-PRICE
011800               PERFORM 200-CALC-PRICE THRU 200-EXIT.
011900
012000           GOBACK.
012100
012200       100-DATE-TO-ABS-DAYS.
012300*  RETURNS THE ABSOLUTE DAY NUMBER OF WS-CALC-DATE, COUNTING
012400*  FROM A FIXED EPOCH, IN WS-ABS-DAYS-WORK.  DIFFERENCING
012500*  TWO SUCH NUMBERS GIVES AN EXACT CALENDAR-DAY COUNT.
012600*  97/03/11 TGD R061-B - LEAP-YEAR COUNT MUST RUN THROUGH THE
012700*  PRIOR CCYY, NOT THE CURRENT ONE, OR NIGHTS COMES OUT ONE DAY
012800*  LONG EVERY TIME A STAY CROSSES A LEAP/NON-LEAP YEAR BOUNDARY.
012900           SUBTRACT 1 FROM WS-CALC-CCYY GIVING WS-PRIOR-YEAR.
013000           DIVIDE WS-PRIOR-YEAR BY 4 GIVING WS-4-QUOT
013100               REMAINDER WS-4-REM.
013200           DIVIDE WS-PRIOR-YEAR BY 100 GIVING WS-100-QUOT
013300               REMAINDER WS-100-REM.
013400           DIVIDE WS-PRIOR-YEAR BY 400 GIVING WS-400-QUOT
013500               REMAINDER WS-400-REM.
013600           COMPUTE WS-LEAP-DAYS-BEFORE =
013700               WS-4-QUOT - WS-100-QUOT + WS-400-QUOT.
013800
013900           DIVIDE WS-CALC-CCYY BY 4 GIVING WS-4-QUOT
014000               REMAINDER WS-4-REM.
014100           DIVIDE WS-CALC-CCYY BY 100 GIVING WS-100-QUOT
014200               REMAINDER WS-100-REM.
014300           DIVIDE WS-CALC-CCYY BY 400 GIVING WS-400-QUOT
014400               REMAINDER WS-400-REM.
014500           MOVE "N" TO LEAP-YEAR-SW.
014600           IF WS-4-REM = ZERO
014700               IF WS-100-REM NOT = ZERO OR WS-400-REM = ZERO
014800                   MOVE "Y" TO LEAP-YEAR-SW.
014900
015000           MOVE ZERO TO WS-LEAP-ADJ.
015100           IF IS-LEAP-YEAR AND WS-CALC-MM > 2
015200               MOVE 1 TO WS-LEAP-ADJ.
015300
015400           COMPUTE WS-ABS-DAYS-WORK =
015500               (WS-PRIOR-YEAR * 365) + WS-LEAP-DAYS-BEFORE +
015600               CUM-DAYS (WS-CALC-MM) + WS-CALC-DD + WS-LEAP-ADJ.
015700       100-EXIT.
015800           EXIT.
015900
016000       200-CALC-PRICE.
016100*  R288 - ROUNDED GUARDS AGAINST HALF-CENT DRIFT IF THIS ROUTINE *
016200*  IS EVER CALLED WITH A NON-INTEGER NIGHTS FIGURE.               *
016300           COMPUTE LK-TOTAL-PRICE ROUNDED =
016400               LK-NIGHTS * LK-ROOM-PRICE.
016500       200-EXIT.
016600           EXIT.
