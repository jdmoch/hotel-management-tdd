000100******************************************************************
000200*                                                                *TRAN
000300*    COPYBOOK   -  TRANREC                                       *TRAN
000400*    SYSTEM     -  HOTEL RESERVATION BATCH SYSTEM                *TRAN
000500*    DESCRIPTION-  TRANSACTION RECORD LAYOUT.  TRAN-CODE         *TRAN
000600*                  SELECTS WHICH OF THE SIX REDEFINITIONS OF     *TRAN
000700*                  TRAN-DATA IS IN EFFECT FOR THE RECORD.        *TRAN
000800*    FILE       -  TRANSACTION-FILE  (LINE SEQUENTIAL, 124 BYTES)*TRAN
000900*                  PROCESSED IN FILE ORDER - NOT RESEQUENCED.    *TRAN
001000*                                                                *TRAN
001100*    MAINTENANCE HISTORY                                        *TRAN
001200*    ----------- -------- ---- --------------------------------- *TRAN
001300*    88/06/14    MM       -    ORIGINAL LAYOUT - BOOK/CANC ONLY  *TRAN
001400*    90/04/11    MM       R033 ADDED REGU/AUTH PAYLOADS          *TRAN
001500*    92/09/30    TGD      R088 ADDED AVLQ/SRCH PAYLOADS          *TRAN
001600*    98/11/18    RLP      Y2K  ALL TRAN-DATA DATES CONFIRMED     *TRAN
001700*                              8-BYTE CCYYMMDD - NO CHANGE REQD  *TRAN
001800******************************************************************TRAN
001900                                                                  TRAN
002000    01  TRANSACTION-REC.                                         TRAN
002100        05  TRAN-CODE              PIC X(04).                    TRAN
002200            88  TRAN-IS-BOOK           VALUE "BOOK".              TRAN
002300            88  TRAN-IS-CANC           VALUE "CANC".              TRAN
002400            88  TRAN-IS-REGU           VALUE "REGU".              TRAN
002500            88  TRAN-IS-AUTH           VALUE "AUTH".              TRAN
002600            88  TRAN-IS-AVLQ           VALUE "AVLQ".              TRAN
002700            88  TRAN-IS-SRCH           VALUE "SRCH".              TRAN
002800        05  TRAN-DATA              PIC X(120).                   TRAN
002900                                                                  TRAN
003000    01  TRAN-DATA-BOOK REDEFINES TRANSACTION-REC.                 TRAN
003100        05  FILLER                 PIC X(04).                    TRAN
003200        05  BOOK-TD-USER-ID        PIC X(08).                    TRAN
003300        05  BOOK-TD-HOTEL-ID       PIC X(08).                    TRAN
003400        05  BOOK-TD-ROOM-ID        PIC X(08).                    TRAN
003500        05  BOOK-TD-START-DATE     PIC 9(08).                    TRAN
003600        05  BOOK-TD-END-DATE       PIC 9(08).                    TRAN
003700        05  FILLER                 PIC X(80).                   TRAN
003800                                                                  TRAN
003900    01  TRAN-DATA-CANC REDEFINES TRANSACTION-REC.                 TRAN
004000        05  FILLER                 PIC X(04).                    TRAN
004100        05  CANC-TD-RESV-ID        PIC X(08).                    TRAN
004200        05  CANC-TD-HOTEL-ID       PIC X(08).                    TRAN
004300        05  CANC-TD-ROOM-ID        PIC X(08).                    TRAN
004400        05  FILLER                 PIC X(96).                   TRAN
004500                                                                  TRAN
004600    01  TRAN-DATA-REGU REDEFINES TRANSACTION-REC.                 TRAN
004700        05  FILLER                 PIC X(04).                    TRAN
004800        05  REGU-TD-FIRST-NAME     PIC X(20).                    TRAN
004900        05  REGU-TD-LAST-NAME      PIC X(20).                    TRAN
005000        05  REGU-TD-EMAIL          PIC X(40).                    TRAN
005100        05  REGU-TD-PHONE          PIC X(16).                    TRAN
005200        05  REGU-TD-PASSWORD       PIC X(16).                    TRAN
005300        05  FILLER                 PIC X(08).                    TRAN
005400                                                                  TRAN
005500    01  TRAN-DATA-AUTH REDEFINES TRANSACTION-REC.                 TRAN
005600        05  FILLER                 PIC X(04).                    TRAN
005700        05  AUTH-TD-EMAIL          PIC X(40).                    TRAN
005800        05  AUTH-TD-PASSWORD       PIC X(16).                    TRAN
005900        05  FILLER                 PIC X(64).                   TRAN
006000                                                                  TRAN
006100    01  TRAN-DATA-AVLQ REDEFINES TRANSACTION-REC.                 TRAN
006200        05  FILLER                 PIC X(04).                    TRAN
006300        05  AVLQ-TD-HOTEL-ID       PIC X(08).                    TRAN
006400        05  AVLQ-TD-START-DATE     PIC 9(08).                    TRAN
006500        05  AVLQ-TD-END-DATE       PIC 9(08).                    TRAN
006600        05  AVLQ-TD-CAPACITY       PIC 9(02).                    TRAN
006700        05  FILLER                 PIC X(94).                   TRAN
006800                                                                  TRAN
006900    01  TRAN-DATA-SRCH REDEFINES TRANSACTION-REC.                 TRAN
007000        05  FILLER                 PIC X(04).                    TRAN
007100        05  SRCH-TD-LOCATION       PIC X(20).                    TRAN
007200        05  SRCH-TD-MIN-RATING     PIC 9(01).                    TRAN
007300        05  FILLER                 PIC X(99).                   TRAN
