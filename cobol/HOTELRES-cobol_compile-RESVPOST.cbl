000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  RESVPOST.
000300       AUTHOR. JON SAYLES.
000400       INSTALLATION. COBOL DEVELOPMENT CENTER.
000500       DATE-WRITTEN. 06/21/88.
000600       DATE-COMPILED. 06/21/88.
000700       SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS IS THE MAIN POSTING RUN FOR THE HOTEL RESERVATION
001300*          BATCH SYSTEM.  IT LOADS THE HOTEL, ROOM AND USER
001400*          MASTERS AND THE ROOM-OCCUPANCY (BOOKING) FILE INTO
001500*          MEMORY, THEN READS THE EDITED TRANSACTION FILE ONE
001600*          RECORD AT A TIME, IN FILE ORDER, AND POSTS EACH
001700*          REQUEST - AVAILABILITY QUERY, HOTEL SEARCH, USER
001800*          REGISTRATION, AUTHENTICATION, RESERVATION BOOKING OR
001900*          CANCELLATION - WRITING ONE DETAIL LINE PER REQUEST TO
002000*          THE REPORT.  AT END OF RUN THE UPDATED USER MASTER AND
002100*          THE RESERVATION LEDGER ARE REWRITTEN IN FULL FROM THE
002200*          IN-MEMORY TABLES, AND THE REPORT CLOSES WITH A
002300*          PER-HOTEL REVENUE SUBTOTAL SECTION AND GRAND TOTALS.
002400*
002500*          THERE IS NO RESERVATION-LEDGER INPUT FILE - THE LEDGER
002600*          IS BUILT ENTIRELY WITHIN THIS RUN FROM BOOK/CANC
002700*          TRANSACTIONS (A RESERVATION CREATED AND CANCELLED IN
002800*          THE SAME RUN IS PERFECTLY NORMAL).
002900*
003000*    CHANGE LOG                                                 *
003100*    ----------- -------- ---- --------------------------------- *
003200*    88/06/21    JS       -    ORIGINAL                          *
003300*    90/05/09    MM       R097 REGU/AUTH PROCESSING ADDED, CALLS *
003400*                              THE NEW HSHPSWD SUBPROGRAM         *
003500*    92/09/30    TGD      R088 AVLQ/SRCH PROCESSING ADDED, CALLS *
003600*                              THE NEW AVLENG SUBPROGRAM          *
003700*    94/03/02    TGD      R142 STAR-RATING LOAD-TIME EDIT ADDED  *
003800*                              ON HOTEL-MASTER LOAD               *
003900*    98/11/18    RLP      Y2K  ALL DATE FIELDS CONFIRMED 8-BYTE  *
004000*                              CCYYMMDD - NO CHANGE REQUIRED     *
004100*    00/06/21    DRK      R221 CANCELLED BOOKING NOW COMPACTS    *
004200*                              OCCUPANCY TABLE (SEE AVLENG)       *
004300*    02/02/11    DRK      R254 AUTH NOW CALLS HSHPSWD VERIFY MODE*
004400*                              INSTEAD OF RE-HASHING IN-LINE     *
004500*    02/08/05    DRK      R260 WS-DATE PULLED OUT OF MISC-FIELDS *
004600*                              TO A STANDALONE 77-LEVEL PER STD  *
004700*                              14-3.  RUN-DATE BREAKOUT FOR THE  *
004800*                              HEADING LINE NOW A PLAIN GROUP,   *
004900*                              NOT A REDEFINES OF WS-DATE        *
005000*    06/02/14    DRK      R010 EDIT-EMAIL WAS ONLY CHECKING THE  *
005100*                              @ AND DOT POSITIONS - ADDED 318/  *
005200*                              319/322 TO SCAN THE LOCAL PART,   *
005300*                              DOMAIN PART AND TLD FOR ALLOWED    *
005400*                              CHARACTERS, NOT JUST LENGTH        *
005500******************************************************************
005600
005700               INPUT  HOTEL MASTER     -   DDS0001.HOTELMST
005800               INPUT  ROOM MASTER      -   DDS0001.ROOMMST
005900               INPUT  USER MASTER      -   DDS0001.USERMST
006000               INPUT  BOOKING FILE     -   DDS0001.BOOKFILE
006100               INPUT  EDITED XACTNS    -   DDS0001.TRANEDIT
006200
006300               OUTPUT USER MASTER      -   DDS0001.USERMSTO
006400               OUTPUT RESV LEDGER      -   DDS0001.RESVLDGR
006500               OUTPUT PRINT REPORT     -   DDS0001.RESVRPT
006600
006700               DUMP FILE               -   SYSOUT
006800
006900******************************************************************
007000       ENVIRONMENT DIVISION.
007100       CONFIGURATION SECTION.
007200       SOURCE-COMPUTER. IBM-390.
007300       OBJECT-COMPUTER. IBM-390.
007400       SPECIAL-NAMES. C01 IS NEXT-PAGE.
007500       INPUT-OUTPUT SECTION.
007600       FILE-CONTROL.
007700           SELECT SYSOUT
007800           ASSIGN TO UT-S-SYSOUT
007900             ORGANIZATION IS SEQUENTIAL.
008000
008100           SELECT HOTEL-MASTER
008200           ASSIGN TO UT-S-HOTELMST
008300             ACCESS MODE IS SEQUENTIAL
008400             FILE STATUS IS HM-FCODE.
008500
008600           SELECT ROOM-MASTER
008700           ASSIGN TO UT-S-ROOMMST
008800             ACCESS MODE IS SEQUENTIAL
008900             FILE STATUS IS RM-FCODE.
009000
009100           SELECT USER-MASTER
009200           ASSIGN TO UT-S-USERMST
009300             ACCESS MODE IS SEQUENTIAL
009400             FILE STATUS IS UM-FCODE.
009500
009600           SELECT BOOKING-FILE
009700           ASSIGN TO UT-S-BOOKFILE
009800             ACCESS MODE IS SEQUENTIAL
009900             FILE STATUS IS BF-FCODE.
010000
010100           SELECT TRANEDIT-FILE
010200           ASSIGN TO UT-S-TRANEDT
010300             ACCESS MODE IS SEQUENTIAL
010400             FILE STATUS IS TF-FCODE.
010500
010600           SELECT USER-MASTER-OUT
010700           ASSIGN TO UT-S-USERMSTO
010800             ACCESS MODE IS SEQUENTIAL
010900             FILE STATUS IS UO-FCODE.
011000
011100           SELECT RESERVATION-OUT
011200           ASSIGN TO UT-S-RESVLDGR
011300             ACCESS MODE IS SEQUENTIAL
011400             FILE STATUS IS RO-FCODE.
011500
011600           SELECT REPORT-FILE
011700           ASSIGN TO UT-S-RESVRPT
011800             ACCESS MODE IS SEQUENTIAL
011900             FILE STATUS IS RP-FCODE.
012000
012100       DATA DIVISION.
012200       FILE SECTION.
012300      ****** DUMP FILE - CARRIES ONLY THE ABEND RECORD IF 1000-ABEND-RTN EVER
012400      ****** FIRES.  NO NORMAL-PATH OUTPUT GOES HERE.
012500       FD  SYSOUT
012600           RECORDING MODE IS F
012700           LABEL RECORDS ARE STANDARD
012800           RECORD CONTAINS 130 CHARACTERS
012900           BLOCK CONTAINS 0 RECORDS
013000           DATA RECORD IS SYSOUT-REC.
013100       01  SYSOUT-REC                     PIC X(130).
013200
013300      ****** MASTER FILES - LOADED IN FULL AT 000-HOUSEKEEPING,
013400      ****** NOT KEPT OPEN DURING THE POSTING PASS.
013500       FD  HOTEL-MASTER
013600           RECORDING MODE IS F
013700           LABEL RECORDS ARE STANDARD
013800           RECORD CONTAINS 79 CHARACTERS
013900           BLOCK CONTAINS 0 RECORDS
014000           DATA RECORD IS HOTEL-MASTER-REC.
014100       COPY HOTELREC.
014200
014300      ****** EVERY ROOM AT EVERY HOTEL, ONE RECORD PER ROOM - SEE 120/121/122
014400      ****** BELOW FOR THE LOAD AND DUP-CHECK LOGIC.
014500       FD  ROOM-MASTER
014600           RECORDING MODE IS F
014700           LABEL RECORDS ARE STANDARD
014800           RECORD CONTAINS 39 CHARACTERS
014900           BLOCK CONTAINS 0 RECORDS
015000           DATA RECORD IS ROOM-MASTER-REC.
015100       COPY ROOMREC.
015200
015300      ****** REGISTERED USERS AS OF START OF RUN.  NEW REGISTRATIONS THIS RUN
015400      ****** ARE ADDED TO USER-TABLE IN MEMORY, NOT TO THIS FILE - SEE 950.
015500       FD  USER-MASTER
015600           RECORDING MODE IS F
015700           LABEL RECORDS ARE STANDARD
015800           RECORD CONTAINS 120 CHARACTERS
015900           BLOCK CONTAINS 0 RECORDS
016000           DATA RECORD IS USER-MASTER-REC.
016100       COPY USERREC.
016200
016300      ****** STANDING ROOM-NIGHTS ALREADY ON THE BOOKS BEFORE THIS RUN - FEEDS
016400      ****** OCCUPANCY-TABLE AT 140/141.
016500       FD  BOOKING-FILE
016600           RECORDING MODE IS F
016700           LABEL RECORDS ARE STANDARD
016800           RECORD CONTAINS 32 CHARACTERS
016900           BLOCK CONTAINS 0 RECORDS
017000           DATA RECORD IS BOOKING-REC.
017100       COPY BOOKREC.
017200
017300      ****** THE ALREADY-EDITED TRANSACTION FILE PRODUCED BY TRANEDIT - THIS
017400      ****** IS THE ONLY INPUT DRIVING 100-MAINLINE.
017500       FD  TRANEDIT-FILE
017600           RECORDING MODE IS F
017700           LABEL RECORDS ARE STANDARD
017800           RECORD CONTAINS 124 CHARACTERS
017900           BLOCK CONTAINS 0 RECORDS
018000           DATA RECORD IS TRANSACTION-REC.
018100       COPY TRANREC.
018200
018300      ****** REWRITTEN IN FULL FROM USER-TABLE AT END OF RUN - SEE 950/951.
018400       FD  USER-MASTER-OUT
018500           RECORDING MODE IS F
018600           LABEL RECORDS ARE STANDARD
018700           RECORD CONTAINS 120 CHARACTERS
018800           BLOCK CONTAINS 0 RECORDS
018900           DATA RECORD IS FD-USER-OUT-REC.
019000       01  FD-USER-OUT-REC                PIC X(120).
019100
019200      ****** THE RESERVATION LEDGER, BUILT ENTIRELY DURING THIS RUN - SEE THE
019300      ****** REMARKS AT THE TOP OF THIS PROGRAM.
019400       FD  RESERVATION-OUT
019500           RECORDING MODE IS F
019600           LABEL RECORDS ARE STANDARD
019700           RECORD CONTAINS 67 CHARACTERS
019800           BLOCK CONTAINS 0 RECORDS
019900           DATA RECORD IS FD-RESV-OUT-REC.
020000       01  FD-RESV-OUT-REC                PIC X(67).
020100
020200      ****** ONE DETAIL LINE PER TRANSACTION PLUS THE HOTEL SUBTOTAL AND FINAL
020300      ****** TOTALS SECTIONS AT END OF RUN - SEE 600/970/980.
020400       FD  REPORT-FILE
020500           RECORDING MODE IS F
020600           LABEL RECORDS ARE STANDARD
020700           RECORD CONTAINS 132 CHARACTERS
020800           BLOCK CONTAINS 0 RECORDS
020900           DATA RECORD IS RPT-REC.
021000       01  RPT-REC                        PIC X(132).
021100
021200       WORKING-STORAGE SECTION.
021300
021400      ****** 89/XX FILE-STATUS PAIRS FOR EACH INPUT FILE - ONLY THE "10" (AT
021500      ****** END) CONDITION IS NAMED SINCE THAT IS THE ONLY ONE THIS PROGRAM
021600      ****** ACTS ON; ANYTHING ELSE ABENDS VIA THE STANDARD I-O ERROR ROUTINE.
021700       01  FILE-STATUS-CODES.
021800           05  HM-FCODE               PIC X(02).
021900               88  NO-MORE-HOTELS          VALUE "10".
022000           05  RM-FCODE               PIC X(02).
022100               88  NO-MORE-ROOMS            VALUE "10".
022200           05  UM-FCODE               PIC X(02).
022300               88  NO-MORE-USERS            VALUE "10".
022400           05  BF-FCODE               PIC X(02).
022500               88  NO-MORE-BOOKINGS         VALUE "10".
022600           05  TF-FCODE               PIC X(02).
022700               88  NO-MORE-TRANS            VALUE "10".
022800           05  UO-FCODE               PIC X(02).
022900           05  RO-FCODE               PIC X(02).
023000           05  RP-FCODE               PIC X(02).
023100           05  FILLER                 PIC X(02) VALUE SPACES.
023200
023300      ****** IN-MEMORY HOTEL CATALOG, LOADED FROM HOTEL-MASTER.
023400      ****** HTL-RESV-COUNT/HTL-REVENUE ARE THE CONTROL-BREAK
023500      ****** ACCUMULATORS FOR THE PER-HOTEL REPORT SUBTOTALS -
023600      ****** THE TRANSACTION FILE IS NOT SORTED BY HOTEL-ID SO
023700      ****** THE BREAK IS TAKEN ON THIS TABLE, NOT ON FILE ORDER.
023800       01  HOTEL-TABLE.
023900           05  HOTEL-MAX              PIC 9(04) COMP VALUE 0500.
024000           05  HOTEL-COUNT            PIC 9(04) COMP.
024100           05  HOTEL-ENTRY OCCURS 500 TIMES
024200                                      INDEXED BY HTL-IDX.
024300               10  HTL-ID                 PIC X(08).
024400               10  HTL-NAME               PIC X(30).
024500               10  HTL-ADDRESS            PIC X(40).
024600               10  HTL-RATING             PIC 9(01).
024700               10  HTL-RESV-COUNT         PIC 9(05) COMP.
024800               10  HTL-REVENUE            PIC 9(09)V99 COMP-3.
024900
025000      ****** IN-MEMORY COPY OF ROOM-MASTER.  RM-PRICE-X REDEFINES RM-PRICE SO
025100      ****** THE PRICE CAN BE MOVED AROUND AS DISPLAY TEXT WHEN NEEDED WITHOUT
025200      ****** AN EXTRA WORKING FIELD.
025300       01  ROOM-TABLE.
025400           05  ROOM-MAX                PIC 9(04) COMP VALUE 2000.
025500           05  ROOM-COUNT              PIC 9(04) COMP.
025600           05  ROOM-ENTRY OCCURS 2000 TIMES
025700                                      INDEXED BY RM-IDX.
025800               10  RM-HOTEL-ID            PIC X(08).
025900               10  RM-ROOM-ID             PIC X(08).
026000               10  RM-NUMBER              PIC 9(04).
026100               10  RM-TYPE                PIC X(10).
026200               10  RM-PRICE               PIC 9(05)V99.
026300               10  RM-PRICE-X REDEFINES RM-PRICE
026400                                      PIC X(07).
026500               10  RM-CAPACITY            PIC 9(02).
026600
026700      ****** IN-MEMORY COPY OF USER-MASTER, GROWN IN PLACE BY NEW
026800      ****** REGISTRATIONS PROCESSED DURING THIS SAME RUN - SEE 330.
026900       01  USER-TABLE.
027000           05  USER-MAX                PIC 9(04) COMP VALUE 2000.
027100           05  USER-COUNT              PIC 9(04) COMP.
027200           05  USER-ENTRY OCCURS 2000 TIMES
027300                                      INDEXED BY USR-IDX.
027400               10  USR-ID                 PIC X(08).
027500               10  USR-FIRST-NAME         PIC X(20).
027600               10  USR-LAST-NAME          PIC X(20).
027700               10  USR-EMAIL              PIC X(40).
027800               10  USR-PHONE              PIC X(16).
027900               10  USR-HASH               PIC X(16).
028000
028100      ****** RESERVATION LEDGER - STARTS EMPTY EVERY RUN (SEE
028200      ****** REMARKS) AND IS BUILT UP BY BOOK/CANC TRANSACTIONS.
028300       01  RESV-TABLE.
028400           05  RESV-MAX                PIC 9(04) COMP VALUE 2000.
028500           05  RESV-COUNT              PIC 9(04) COMP.
028600           05  RESV-ENTRY OCCURS 2000 TIMES
028700                                      INDEXED BY RSV-IDX.
028800               10  RSV-ID                 PIC X(08).
028900               10  RSV-HOTEL-ID           PIC X(08).
029000               10  RSV-ROOM-ID            PIC X(08).
029100               10  RSV-USER-ID            PIC X(08).
029200               10  RSV-START-DATE         PIC 9(08).
029300               10  RSV-END-DATE           PIC 9(08).
029400               10  RSV-TOTAL-PRICE        PIC 9(07)V99.
029500               10  RSV-STATUS             PIC X(10).
029600                   88  RSV-IS-CONFIRMED        VALUE "CONFIRMED ".
029700                   88  RSV-IS-CANCELLED        VALUE "CANCELLED ".
029800
029900      ****** ROOM-OCCUPANCY TABLE - SAME SHAPE AS AVLENG'S
030000      ****** LK-OCCUPANCY-TABLE SO IT CAN BE PASSED STRAIGHT
030100      ****** THROUGH ON EVERY CALL, NO CONVERSION NEEDED.
030200       01  OCCUPANCY-TABLE.
030300           05  OCC-MAX                 PIC 9(04) COMP VALUE 2000.
030400           05  OCC-COUNT               PIC 9(04) COMP.
030500           05  OCC-ENTRY OCCURS 2000 TIMES
030600                                      INDEXED BY OC-IDX.
030700               10  OCC-HOTEL-ID           PIC X(08).
030800               10  OCC-ROOM-ID            PIC X(08).
030900               10  OCC-START-DATE         PIC 9(08).
031000               10  OCC-END-DATE           PIC 9(08).
031100
031200      ****** OUTPUT WORK AREA FOR ONE USER-MASTER-OUT RECORD - SHAPE-FOR-SHAPE
031300      ****** WITH USER-ENTRY ABOVE, SEE 951.
031400       01  WS-USER-OUT-REC.
031500           05  WSU-ID                  PIC X(08).
031600           05  WSU-FIRST-NAME          PIC X(20).
031700           05  WSU-LAST-NAME           PIC X(20).
031800           05  WSU-EMAIL               PIC X(40).
031900           05  WSU-PHONE               PIC X(16).
032000           05  WSU-HASH                PIC X(16).
032100
032200      ****** OUTPUT WORK AREA FOR ONE RESERVATION-OUT RECORD - SHAPE-FOR-SHAPE
032300      ****** WITH RESV-ENTRY ABOVE, SEE 961.
032400       01  WS-RESV-OUT-REC.
032500           05  WSR-ID                  PIC X(08).
032600           05  WSR-HOTEL-ID            PIC X(08).
032700           05  WSR-ROOM-ID             PIC X(08).
032800           05  WSR-USER-ID             PIC X(08).
032900           05  WSR-START-DATE          PIC 9(08).
033000           05  WSR-END-DATE            PIC 9(08).
033100           05  WSR-TOTAL-PRICE         PIC 9(07)V99.
033200           05  WSR-STATUS              PIC X(10).
033300
033400      ****** SUBPROGRAM LINKAGE WORK AREAS - SHAPE-FOR-SHAPE
033500      ****** WITH AVLENG/HSHPSWD/CLCLNGHT'S LINKAGE SECTIONS.
033600       01  WS-AVAIL-REC.
033700           05  AVL-REQUEST-SW          PIC X(01).
033800               88  AVL-DATE-CHECK          VALUE "D".
033900               88  AVL-OVERLAP-CHECK       VALUE "O".
034000               88  AVL-LOCATION-CHECK      VALUE "L".
034100               88  AVL-OCC-ADD             VALUE "A".
034200               88  AVL-OCC-REMOVE          VALUE "R".
034300           05  AVL-HOTEL-ID            PIC X(08).
034400           05  AVL-ROOM-ID             PIC X(08).
034500           05  AVL-START-DATE          PIC 9(08).
034600           05  AVL-END-DATE            PIC 9(08).
034700           05  AVL-LOCATION            PIC X(20).
034800           05  AVL-HOTEL-ADDRESS       PIC X(40).
034900           05  AVL-MIN-RATING          PIC 9(01).
035000           05  AVL-HOTEL-RATING        PIC 9(01).
035100           05  AVL-RESULT-SW           PIC X(01).
035200               88  AVL-DATES-VALID         VALUE "V".
035300               88  AVL-DATES-INVALID       VALUE "I".
035400               88  AVL-AVAIL-YES           VALUE "Y".
035500               88  AVL-AVAIL-NO            VALUE "N".
035600               88  AVL-LOC-MATCHED         VALUE "M".
035700               88  AVL-LOC-NOT-MATCHED     VALUE "U".
035800               88  AVL-OCC-ADDED           VALUE "A".
035900               88  AVL-OCC-TABLE-FULL      VALUE "F".
036000               88  AVL-OCC-REMOVED         VALUE "R".
036100               88  AVL-OCC-NOT-FOUND       VALUE "N".
036200
036300      ****** LINKAGE WORK AREA FOR HSHPSWD - HSH-REQUEST-SW PICKS CALC
036400      ****** MODE (330, NEW REGISTRATION) OR VERIFY MODE (340, AUTH) SO
036500      ****** ONE SUBPROGRAM COVERS BOTH JOBS, PER R254.
036600       01  WS-HASH-REC.
036700           05  HSH-REQUEST-SW          PIC X(01).
036800               88  HSH-CALC                VALUE "H".
036900               88  HSH-VERIFY              VALUE "V".
037000           05  HSH-PASSWORD            PIC X(16).
037100           05  HSH-PASSWORD-HASH       PIC X(16).
037200           05  HSH-STORED-HASH         PIC X(16).
037300           05  HSH-VERIFY-RESULT-SW    PIC X(01).
037400               88  HSH-MATCHED             VALUE "Y".
037500               88  HSH-NOT-MATCHED         VALUE "N".
037600
037700      ****** LINKAGE WORK AREA FOR CLCLNGHT - NGT-TOTAL-PRICE-X REDEFINES THE
037800      ****** PRICE FIELD THE SAME WAY RM-PRICE-X DOES ABOVE, IN CASE A CALLER
037900      ****** EVER NEEDS TO DISPLAY IT RATHER THAN ADD IT.
038000       01  WS-NIGHTS-REC.
038100           05  NGT-REQUEST-SW          PIC X(01).
038200               88  NGT-NIGHTS-ONLY         VALUE "N".
038300               88  NGT-NIGHTS-AND-PRICE    VALUE "P".
038400           05  NGT-START-DATE          PIC 9(08).
038500           05  NGT-END-DATE            PIC 9(08).
038600           05  NGT-ROOM-PRICE          PIC 9(05)V99.
038700           05  NGT-NIGHTS              PIC 9(05) COMP-3.
038800           05  NGT-TOTAL-PRICE         PIC 9(07)V99.
038900           05  NGT-TOTAL-PRICE-X REDEFINES NGT-TOTAL-PRICE
039000                                      PIC X(09).
039100
039200      ****** COMMON RETURN-CODE FIELD FOR ALL FOUR SUBPROGRAMS CALLED
039300      ****** FROM THIS PROGRAM - ONE FIELD, NOT ONE PER CALLEE, SINCE
039400      ****** ONLY ONE CALL IS EVER IN FLIGHT AT A TIME.  THE X-REDEFINES
039500      ****** LETS A CALLER DISPLAY THE RAW TWO-BYTE RETURN CODE WITHOUT
039600      ****** AN EXTRA WORKING FIELD - SAME IDEA AS RM-PRICE-X ABOVE.
039700       01  WS-SUB-RETURN-CD            PIC 9(04) COMP.
039800       01  WS-SUB-RETURN-CD-X REDEFINES WS-SUB-RETURN-CD
039900                                       PIC X(02).
040000
040100      ****** TWO SWITCHES COVER EVERY TABLE SEARCH AND EVERY EDIT CHECK IN
040200      ****** THIS PROGRAM - ENTRY-FOUND-SW FOR "DID THE VARYING SEARCH LOCATE
040300      ****** A MATCH" AND ERROR-FOUND-SW FOR "DID SOME EDIT PARAGRAPH REJECT
040400      ****** THE TRANSACTION" - NEITHER IS EVER REUSED FOR BOTH PURPOSES AT
040500      ****** ONCE SINCE THE TWO KINDS OF CHECKS NEVER OVERLAP WITHIN ONE
040600      ****** PARAGRAPH.
040700       01  FLAGS-AND-SWITCHES.
040800           05  ENTRY-FOUND-SW          PIC X(01) VALUE "N".
040900               88  ENTRY-WAS-FOUND         VALUE "Y".
041000           05  ERROR-FOUND-SW          PIC X(01) VALUE "N".
041100               88  RECORD-ERROR-FOUND      VALUE "Y".
041200           05  FILLER                  PIC X(02) VALUE SPACES.
041300
041400      ****** GENERAL-PURPOSE SCRATCH FIELDS FOR THE 3XX-SERIES REGISTRATION
041500      ****** EDITS - MOST ARE SUBSCRIPTS OR POSITION-MARKERS FOR THE CHARACTER
041600      ****** SCANS AT 306/311/312/317/318/319/321/322, REUSED ACROSS WHICHEVER
041700      ****** EDIT PARAGRAPH IS CURRENTLY RUNNING SINCE ONLY ONE EDIT RUNS AT A
041800      ****** TIME PER TRANSACTION.
041900       01  MISC-FIELDS.
042000           05  WS-RUN-DATE-FIELDS.
042100               10  WS-RUN-YY               PIC 9(02).
042200               10  WS-RUN-MM               PIC 9(02).
042300               10  WS-RUN-DD               PIC 9(02).
042400           05  WS-CHAR-SUB             PIC 9(02) COMP.
042500           05  WS-ONE-CHAR             PIC X(01).
042600           05  WS-AT-POS               PIC 9(02) COMP.
042700           05  WS-LAST-DOT-POS         PIC 9(02) COMP.
042800           05  WS-TLD-LTH              PIC 9(02) COMP.
042900           05  WS-HAS-LETTER-SW        PIC X(01) VALUE "N".
043000               88  HAS-A-LETTER            VALUE "Y".
043100           05  WS-HAS-DIGIT-SW         PIC X(01) VALUE "N".
043200               88  HAS-A-DIGIT             VALUE "Y".
043300           05  WS-PHONE-LTH            PIC 9(02) COMP.
043400           05  WS-PHONE-START-SUB      PIC 9(02) COMP.
043500           05  WS-EMAIL-SCAN-START     PIC 9(02) COMP.
043600           05  WS-EMAIL-SCAN-END       PIC 9(02) COMP.
043700       77  WS-DATE                     PIC 9(06).
043800      ****** SEQUENTIAL KEY ASSIGNMENT PER STD 09-2 - USER-ID AND
043900      ****** RESV-ID ARE ASSIGNED HERE, NO EXTERNAL GENERATOR CALL.
044000       01  ID-ASSIGNMENT-AREA.
044100           05  WS-NEXT-USER-SEQ        PIC 9(07) COMP VALUE 0.
044200           05  WS-NEXT-RESV-SEQ        PIC 9(07) COMP VALUE 0.
044300           05  WS-NEW-USER-ID.
044400               10  FILLER                  PIC X(01) VALUE "U".
044500               10  WS-NEW-USER-SEQ         PIC 9(07).
044600           05  WS-NEW-RESV-ID.
044700               10  FILLER                  PIC X(01) VALUE "R".
044800               10  WS-NEW-RESV-SEQ         PIC 9(07).
044900
045000      ****** RUN TOTALS - ACCUMULATED THRU END OF RUN, SEE
045100      ****** 980-FINAL-TOTALS-RTN.
045200       01  COUNTERS-AND-ACCUMULATORS.
045300           05  BOOK-READ-CNT           PIC 9(07) COMP.
045400           05  CANC-READ-CNT           PIC 9(07) COMP.
045500           05  REGU-READ-CNT           PIC 9(07) COMP.
045600           05  AUTH-READ-CNT           PIC 9(07) COMP.
045700           05  AVLQ-READ-CNT           PIC 9(07) COMP.
045800           05  SRCH-READ-CNT           PIC 9(07) COMP.
045900           05  REGU-OK-CNT             PIC 9(07) COMP.
046000           05  REGU-REJ-CNT            PIC 9(07) COMP.
046100           05  AUTH-OK-CNT             PIC 9(07) COMP.
046200           05  AUTH-FAIL-CNT           PIC 9(07) COMP.
046300           05  RESV-CREATED-CNT        PIC 9(07) COMP.
046400           05  RESV-CANCELLED-CNT      PIC 9(07) COMP.
046500           05  RESV-REJECTED-CNT       PIC 9(07) COMP.
046600           05  GRAND-REVENUE           PIC 9(09)V99 COMP-3.
046700           05  WS-LINES                PIC 9(03) COMP.
046800           05  WS-PAGES                PIC 9(03) COMP VALUE 1.
046900
047000       COPY ABENDREC.
047100
047200      ****** REPORT WORK AREAS - SAME SHAPE PATLIST USES FOR
047300      ****** WS-HDR-REC/WS-COLM-HDR-REC/WS-BLANK-LINE/PAGINATION.
047400       01  WS-HDR-REC.
047500           05  FILLER                  PIC X(01) VALUE SPACE.
047600           05  HDR-DATE.
047700               10  HDR-YY                  PIC 9(02).
047800               10  FILLER                  PIC X(01) VALUE "/".
047900               10  HDR-MM                  PIC 9(02).
048000               10  FILLER                  PIC X(01) VALUE "/".
048100               10  HDR-DD                  PIC 9(02).
048200           05  FILLER                  PIC X(08) VALUE SPACES.
048300           05  FILLER                  PIC X(45) VALUE
048400               "HOTEL RESERVATION SYSTEM - BATCH POSTING RUN".
048500           05  FILLER                  PIC X(55) VALUE SPACES.
048600           05  FILLER                  PIC X(12) VALUE "PAGE NUMBER:"
048700                                        JUSTIFIED RIGHT.
048800           05  PAGE-NBR-O              PIC ZZ9.
048900
049000       01  WS-COLM-HDR-REC.
049100           05  FILLER                  PIC X(06) VALUE "TRAN".
049200           05  FILLER                  PIC X(10) VALUE "HOTEL-ID".
049300           05  FILLER                  PIC X(10) VALUE "ROOM-ID".
049400           05  FILLER                  PIC X(10) VALUE "USER-ID".
049500           05  FILLER                  PIC X(12) VALUE "RESULT".
049600           05  FILLER                  PIC X(14) VALUE "NIGHTS".
049700           05  FILLER                  PIC X(16) VALUE "TOTAL-PRICE".
049800           05  FILLER                  PIC X(14) VALUE "REASON".
049900           05  FILLER                  PIC X(30) VALUE SPACES.
050000
050100       01  WS-BLANK-LINE.
050200           05  FILLER                  PIC X(132) VALUE SPACES.
050300
050400       01  WS-DETAIL-LINE.
050500           05  DTL-TRAN-CODE           PIC X(04).
050600           05  FILLER                  PIC X(02) VALUE SPACES.
050700           05  DTL-HOTEL-ID            PIC X(08).
050800           05  FILLER                  PIC X(02) VALUE SPACES.
050900           05  DTL-ROOM-ID             PIC X(08).
051000           05  FILLER                  PIC X(02) VALUE SPACES.
051100           05  DTL-USER-ID             PIC X(08).
051200           05  FILLER                  PIC X(02) VALUE SPACES.
051300           05  DTL-RESULT              PIC X(10).
051400           05  FILLER                  PIC X(02) VALUE SPACES.
051500           05  DTL-NIGHTS              PIC ZZ9.
051600           05  FILLER                  PIC X(02) VALUE SPACES.
051700           05  DTL-PRICE               PIC ZZZ,ZZ9.99.
051800           05  FILLER                  PIC X(02) VALUE SPACES.
051900           05  DTL-REASON              PIC X(20).
052000           05  FILLER                  PIC X(47) VALUE SPACES.
052100
052200       01  WS-HOTEL-BREAK-LINE.
052300           05  FILLER                  PIC X(04) VALUE SPACES.
052400           05  HBL-LITERAL             PIC X(16) VALUE
052500               "HOTEL SUBTOTAL -".
052600           05  HBL-HOTEL-ID            PIC X(08).
052700           05  FILLER                  PIC X(04) VALUE SPACES.
052800           05  HBL-RESV-COUNT          PIC ZZ,ZZ9.
052900           05  FILLER                  PIC X(20) VALUE
053000               " RESERVATIONS, REV =".
053100           05  HBL-REVENUE             PIC Z,ZZZ,ZZ9.99.
053200           05  FILLER                  PIC X(64) VALUE SPACES.
053300
053400       01  WS-TOTALS-LINE.
053500           05  FILLER                  PIC X(04) VALUE SPACES.
053600           05  TOT-LITERAL             PIC X(40).
053700           05  TOT-VALUE               PIC ZZ,ZZZ,ZZ9.
053800           05  FILLER                  PIC X(81) VALUE SPACES.
053900
054000       PROCEDURE DIVISION.
054100           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
054200           PERFORM 100-MAINLINE THRU 100-EXIT
054300                   UNTIL NO-MORE-TRANS.
054400           PERFORM 999-CLEANUP THRU 999-EXIT.
054500           MOVE +0 TO RETURN-CODE.
054600           GOBACK.
054700
054800      ****** START OF RUN.  GETS THE SYSTEM DATE FOR THE HEADING LINE, ZEROES
054900      ****** EVERY COUNTER AND TABLE SO A RERUN NEVER INHERITS A PRIOR RUN'S
055000      ****** DATA, OPENS ALL NINE FILES, LOADS THE FOUR MASTER/BOOKING TABLES
055100      ****** INTO MEMORY, PRINTS PAGE 1 OF THE HEADING AND PRIMES THE READ FOR
055200      ****** 100-MAINLINE BY BRINGING IN THE FIRST TRANSACTION.  IF THIS SHOP
055300      ****** EVER MOVES TO A DB2 VERSION OF THE MASTERS THIS IS WHERE THE
055400      ****** CURSOR OPENS WOULD GO - SEE CLCLBCST FOR HOW THAT LOOKS ELSEWHERE.
055500       000-HOUSEKEEPING.
055600           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
055700           DISPLAY "******** BEGIN JOB RESVPOST ********".
055800           ACCEPT WS-DATE FROM DATE.
055900           MOVE WS-DATE (1:2) TO WS-RUN-YY.
056000           MOVE WS-DATE (3:2) TO WS-RUN-MM.
056100           MOVE WS-DATE (5:2) TO WS-RUN-DD.
056200           INITIALIZE COUNTERS-AND-ACCUMULATORS, HOTEL-TABLE,
056300               ROOM-TABLE, USER-TABLE, RESV-TABLE,
056400               OCCUPANCY-TABLE, ID-ASSIGNMENT-AREA.
056500           PERFORM 800-OPEN-FILES THRU 800-EXIT.
056600           PERFORM 110-LOAD-HOTEL-TABLE THRU 110-EXIT.
056700           PERFORM 120-LOAD-ROOM-TABLE THRU 120-EXIT.
056800           PERFORM 130-LOAD-USER-TABLE THRU 130-EXIT.
056900           PERFORM 140-LOAD-OCCUPANCY-TABLE THRU 140-EXIT.
057000           PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
057100           PERFORM 900-READ-TRANEDIT THRU 900-EXIT.
057200       000-EXIT.
057300           EXIT.
057400
057500      ****** ONE TRIP THRU HERE PER TRANSACTION RECORD.  THE EVALUATE FANS OUT
057600      ****** TO ONE OF SIX UNIT ROUTINES BY TRAN-CODE - AVLQ/SRCH ARE READ-ONLY
057700      ****** QUERIES (UNIT 1), REGU/AUTH ARE USER ACCOUNT MAINTENANCE (UNIT 2)
057800      ****** AND BOOK/CANC ARE THE ACTUAL RESERVATION LEDGER MAINTENANCE
057900      ****** (UNIT 3).  TRANEDIT HAS ALREADY THROWN OUT ANYTHING WITH A BAD
058000      ****** TRAN-CODE SO THERE IS DELIBERATELY NO OTHER/ELSE LEG HERE.
058100       100-MAINLINE.
058200           MOVE "100-MAINLINE" TO PARA-NAME.
058300           EVALUATE TRUE
058400               WHEN TRAN-IS-AVLQ
058500                   ADD 1 TO AVLQ-READ-CNT
058600                   PERFORM 200-AVLQ-RTN THRU 200-EXIT
058700               WHEN TRAN-IS-SRCH
058800                   ADD 1 TO SRCH-READ-CNT
058900                   PERFORM 220-SRCH-RTN THRU 220-EXIT
059000               WHEN TRAN-IS-REGU
059100                   ADD 1 TO REGU-READ-CNT
059200                   PERFORM 300-REGU-RTN THRU 300-EXIT
059300               WHEN TRAN-IS-AUTH
059400                   ADD 1 TO AUTH-READ-CNT
059500                   PERFORM 340-AUTH-RTN THRU 340-EXIT
059600               WHEN TRAN-IS-BOOK
059700                   ADD 1 TO BOOK-READ-CNT
059800                   PERFORM 400-BOOK-RTN THRU 400-EXIT
059900               WHEN TRAN-IS-CANC
060000                   ADD 1 TO CANC-READ-CNT
060100                   PERFORM 450-CANC-RTN THRU 450-EXIT
060200           END-EVALUATE.
060300           PERFORM 900-READ-TRANEDIT THRU 900-EXIT.
060400       100-EXIT.
060500           EXIT.
060600
060700******************************************************************
060800*    110/120/130/140 - MASTER AND BOOKING FILE LOAD PARAGRAPHS   *
060900******************************************************************
061000      ****** DRIVES 111 UNTIL HOTEL-MASTER IS EXHAUSTED.  500-ENTRY CEILING -
061100      ****** SEE HOTEL-MAX - IS A LOAD-TIME RUNAWAY GUARD, NOT A BUSINESS RULE,
061200      ****** SAME AS THE OTHER THREE LOAD PARAGRAPHS BELOW.
061300       110-LOAD-HOTEL-TABLE.
061400           MOVE "110-LOAD-HOTEL-TABLE" TO PARA-NAME.
061500           PERFORM 111-READ-ONE-HOTEL THRU 111-EXIT
061600               UNTIL NO-MORE-HOTELS.
061700       110-EXIT.
061800           EXIT.
061900
062000      ****** R142 - A HOTEL MASTER RECORD WITH A STAR RATING OUTSIDE 1-5 IS
062100      ****** SKIPPED, NOT ABENDED ON, SINCE A BAD RATING ON ONE HOTEL SHOULD
062200      ****** NOT TAKE THE WHOLE POSTING RUN DOWN.  DUPLICATE HOTEL-IDs ARE
062300      ****** ALSO SKIPPED RATHER THAN OVERLAID - FIRST ONE IN THE FILE WINS.
062400       111-READ-ONE-HOTEL.
062500           READ HOTEL-MASTER
062600               AT END SET NO-MORE-HOTELS TO TRUE
062700               GO TO 111-EXIT
062800           END-READ.
062900           IF HOTEL-STAR-RATING < 1 OR HOTEL-STAR-RATING > 5
063000               DISPLAY "*** HOTEL LOAD - BAD STAR RATING SKIPPED "
063100                   HOTEL-ID
063200               GO TO 111-EXIT.
063300           MOVE "N" TO ENTRY-FOUND-SW.
063400           PERFORM 112-CHECK-DUP-HOTEL THRU 112-EXIT
063500               VARYING HTL-IDX FROM 1 BY 1
063600               UNTIL HTL-IDX > HOTEL-COUNT OR ENTRY-WAS-FOUND.
063700           IF ENTRY-WAS-FOUND
063800               DISPLAY "*** HOTEL LOAD - DUPLICATE SKIPPED " HOTEL-ID
063900               GO TO 111-EXIT.
064000           ADD 1 TO HOTEL-COUNT.
064100           SET HTL-IDX TO HOTEL-COUNT.
064200           MOVE HOTEL-ID TO HTL-ID (HTL-IDX).
064300           MOVE HOTEL-NAME TO HTL-NAME (HTL-IDX).
064400           MOVE HOTEL-ADDRESS TO HTL-ADDRESS (HTL-IDX).
064500           MOVE HOTEL-STAR-RATING TO HTL-RATING (HTL-IDX).
064600           MOVE ZERO TO HTL-RESV-COUNT (HTL-IDX), HTL-REVENUE
064700               (HTL-IDX).
064800       111-EXIT.
064900           EXIT.
065000
065100      ****** ONE-LINE COMPARE PARAGRAPH, PULLED OUT SO IT CAN BE DRIVEN BY
065200      ****** PERFORM ... VARYING AGAINST THE IN-MEMORY TABLE - SAME SHAPE AS
065300      ****** 122/205/401/402/455 BELOW.
065400       112-CHECK-DUP-HOTEL.
065500           IF HTL-ID (HTL-IDX) = HOTEL-ID
065600               SET ENTRY-WAS-FOUND TO TRUE.
065700       112-EXIT.
065800           EXIT.
065900
066000      ****** SAME PATTERN AS 110 - DRIVES 121 UNTIL ROOM-MASTER HITS EOF.
066100       120-LOAD-ROOM-TABLE.
066200           MOVE "120-LOAD-ROOM-TABLE" TO PARA-NAME.
066300           PERFORM 121-READ-ONE-ROOM THRU 121-EXIT
066400               UNTIL NO-MORE-ROOMS.
066500       120-EXIT.
066600           EXIT.
066700
066800      ****** A ROOM IS KEYED BY HOTEL-ID + ROOM-ID TOGETHER, NOT ROOM-ID ALONE
066900      ****** - TWO HOTELS CAN EACH HAVE A ROOM CALLED "101".  DUPLICATE
067000      ****** HOTEL-ID/ROOM-ID PAIRS ARE SKIPPED THE SAME WAY BAD HOTELS ARE.
067100       121-READ-ONE-ROOM.
067200           READ ROOM-MASTER
067300               AT END SET NO-MORE-ROOMS TO TRUE
067400               GO TO 121-EXIT
067500           END-READ.
067600           MOVE "N" TO ENTRY-FOUND-SW.
067700           PERFORM 122-CHECK-DUP-ROOM THRU 122-EXIT
067800               VARYING RM-IDX FROM 1 BY 1
067900               UNTIL RM-IDX > ROOM-COUNT OR ENTRY-WAS-FOUND.
068000           IF ENTRY-WAS-FOUND
068100               DISPLAY "*** ROOM LOAD - DUPLICATE SKIPPED " ROOM-ID
068200               GO TO 121-EXIT.
068300           ADD 1 TO ROOM-COUNT.
068400           SET RM-IDX TO ROOM-COUNT.
068500           MOVE ROOM-HOTEL-ID TO RM-HOTEL-ID (RM-IDX).
068600           MOVE ROOM-ID TO RM-ROOM-ID (RM-IDX).
068700           MOVE ROOM-NUMBER TO RM-NUMBER (RM-IDX).
068800           MOVE ROOM-TYPE TO RM-TYPE (RM-IDX).
068900           MOVE ROOM-PRICE TO RM-PRICE (RM-IDX).
069000           MOVE ROOM-CAPACITY TO RM-CAPACITY (RM-IDX).
069100       121-EXIT.
069200           EXIT.
069300
069400      ****** COMPOUND-KEY COMPARE FOR 121 ABOVE.
069500       122-CHECK-DUP-ROOM.
069600           IF RM-HOTEL-ID (RM-IDX) = ROOM-HOTEL-ID
069700                   AND RM-ROOM-ID (RM-IDX) = ROOM-ID
069800               SET ENTRY-WAS-FOUND TO TRUE.
069900       122-EXIT.
070000           EXIT.
070100
070200      ****** USER-MASTER LOADS STRAIGHT ACROSS WITH NO EDITING AND NO DUP
070300      ****** CHECK - IT WAS ALREADY EDITED AND DE-DUPED THE DAY IT WAS BUILT
070400      ****** (SEE 305/325 BELOW FOR WHERE THAT EDIT LIVES FOR NEW REGISTRANTS
070500      ****** COMING IN THIS RUN).
070600       130-LOAD-USER-TABLE.
070700           MOVE "130-LOAD-USER-TABLE" TO PARA-NAME.
070800           PERFORM 131-READ-ONE-USER THRU 131-EXIT
070900               UNTIL NO-MORE-USERS.
071000       130-EXIT.
071100           EXIT.
071200
071300      ****** STRAIGHT TABLE LOAD - NO EDITS, NO DUP CHECK, SEE 130 ABOVE.
071400       131-READ-ONE-USER.
071500           READ USER-MASTER
071600               AT END SET NO-MORE-USERS TO TRUE
071700               GO TO 131-EXIT
071800           END-READ.
071900           ADD 1 TO USER-COUNT.
072000           SET USR-IDX TO USER-COUNT.
072100           MOVE USER-ID TO USR-ID (USR-IDX).
072200           MOVE USER-FIRST-NAME TO USR-FIRST-NAME (USR-IDX).
072300           MOVE USER-LAST-NAME TO USR-LAST-NAME (USR-IDX).
072400           MOVE USER-EMAIL TO USR-EMAIL (USR-IDX).
072500           MOVE USER-PHONE TO USR-PHONE (USR-IDX).
072600           MOVE USER-PASSWORD-HASH TO USR-HASH (USR-IDX).
072700       131-EXIT.
072800           EXIT.
072900
073000      ****** BOOKING-FILE IS THE STANDING RECORD OF EVERY ROOM-NIGHT ALREADY
073100      ****** ON THE BOOKS BEFORE THIS RUN STARTED.  IT FEEDS OCCUPANCY-TABLE,
073200      ****** WHICH IS THE SAME SHAPE AVLENG EXPECTS ON EVERY CALL IN THIS
073300      ****** PROGRAM - BOOK/CANC TRANSACTIONS PROCESSED LATER IN THE SAME RUN
073400      ****** ADD TO OR SHRINK THIS SAME TABLE, THEY DO NOT TOUCH THE FILE.
073500       140-LOAD-OCCUPANCY-TABLE.
073600           MOVE "140-LOAD-OCCUPANCY-TABLE" TO PARA-NAME.
073700           PERFORM 141-READ-ONE-BOOKING THRU 141-EXIT
073800               UNTIL NO-MORE-BOOKINGS.
073900       140-EXIT.
074000           EXIT.
074100
074200      ****** STRAIGHT LOAD, NO DUP CHECK - BOOKING-FILE IS TRUSTED AS ALREADY
074300      ****** CLEAN SINCE IT IS MAINTAINED ONLY BY THIS PROGRAM'S OWN OUTPUT.
074400       141-READ-ONE-BOOKING.
074500           READ BOOKING-FILE
074600               AT END SET NO-MORE-BOOKINGS TO TRUE
074700               GO TO 141-EXIT
074800           END-READ.
074900           ADD 1 TO OCC-COUNT.
075000           SET OC-IDX TO OCC-COUNT.
075100           MOVE BOOK-HOTEL-ID TO OCC-HOTEL-ID (OC-IDX).
075200           MOVE BOOK-ROOM-ID TO OCC-ROOM-ID (OC-IDX).
075300           MOVE BOOK-START-DATE TO OCC-START-DATE (OC-IDX).
075400           MOVE BOOK-END-DATE TO OCC-END-DATE (OC-IDX).
075500       141-EXIT.
075600           EXIT.
075700
075800******************************************************************
075900*    200/220 - UNIT 1, AVAILABILITY QUERY AND HOTEL SEARCH       *
076000******************************************************************
076100      ****** AVAILABILITY QUERY (R14).  FIRST ASKS AVLENG TO VALIDATE THE DATE
076200      ****** RANGE ALONE (AVL-DATE-CHECK) BEFORE TOUCHING THE HOTEL TABLE AT
076300      ****** ALL - A BAD RANGE IS REJECTED IN ONE LINE WITHOUT EVER LOOKING AT
076400      ****** ROOM-TABLE.  ONCE THE HOTEL IS FOUND, 210 IS DRIVEN ACROSS EVERY
076500      ****** ROOM ON FILE FOR THAT HOTEL AND AVLENG IS RE-CALLED PER ROOM TO
076600      ****** CHECK FOR AN OVERLAPPING BOOKING.
076700       200-AVLQ-RTN.
076800           MOVE "200-AVLQ-RTN" TO PARA-NAME.
076900           INITIALIZE WS-DETAIL-LINE.
077000           MOVE "AVLQ" TO DTL-TRAN-CODE.
077100           MOVE AVLQ-TD-HOTEL-ID TO DTL-HOTEL-ID.
077200
077300           SET AVL-DATE-CHECK TO TRUE.
077400           MOVE AVLQ-TD-START-DATE TO AVL-START-DATE.
077500           MOVE AVLQ-TD-END-DATE TO AVL-END-DATE.
077600           CALL "AVLENG" USING WS-AVAIL-REC, OCCUPANCY-TABLE,
077700               WS-SUB-RETURN-CD.
077800           IF AVL-DATES-INVALID
077900               MOVE "ERROR" TO DTL-RESULT
078000               MOVE "BAD DATE RANGE" TO DTL-REASON
078100               PERFORM 600-WRITE-DETAIL-LINE THRU 600-EXIT
078200               GO TO 200-EXIT.
078300
078400           MOVE "N" TO ENTRY-FOUND-SW.
078500           PERFORM 205-FIND-HOTEL THRU 205-EXIT
078600               VARYING HTL-IDX FROM 1 BY 1
078700               UNTIL HTL-IDX > HOTEL-COUNT OR ENTRY-WAS-FOUND.
078800           IF NOT ENTRY-WAS-FOUND
078900               MOVE "FAILED" TO DTL-RESULT
079000               MOVE "HOTEL NOT FOUND" TO DTL-REASON
079100               PERFORM 600-WRITE-DETAIL-LINE THRU 600-EXIT
079200               GO TO 200-EXIT.
079300
079400           PERFORM 210-CHECK-ONE-ROOM THRU 210-EXIT
079500               VARYING RM-IDX FROM 1 BY 1
079600               UNTIL RM-IDX > ROOM-COUNT.
079700       200-EXIT.
079800           EXIT.
079900
080000      ****** COMPARE PARAGRAPH FOR THE VARYING SEARCH ABOVE.
080100       205-FIND-HOTEL.
080200           IF HTL-ID (HTL-IDX) = AVLQ-TD-HOTEL-ID
080300               SET ENTRY-WAS-FOUND TO TRUE.
080400       205-EXIT.
080500           EXIT.
080600
080700      ****** SKIPS ANY ROOM THAT ISN'T IN THE REQUESTED HOTEL OR IS TOO SMALL
080800      ****** FOR THE REQUESTED CAPACITY BEFORE EVEN BOTHERING AVLENG WITH AN
080900      ****** OVERLAP CHECK - CHEAPEST TESTS FIRST, SAME IDEA AS STRLTH'S
081000      ****** LENGTH-BEFORE-CONTENT CHECKS.  ONE DETAIL LINE IS WRITTEN PER
081100      ****** AVAILABLE ROOM, SO ONE QUERY CAN PRODUCE SEVERAL REPORT LINES.
081200       210-CHECK-ONE-ROOM.
081300           IF RM-HOTEL-ID (RM-IDX) NOT = AVLQ-TD-HOTEL-ID
081400               GO TO 210-EXIT.
081500           IF RM-CAPACITY (RM-IDX) < AVLQ-TD-CAPACITY
081600               GO TO 210-EXIT.
081700
081800           SET AVL-OVERLAP-CHECK TO TRUE.
081900           MOVE RM-HOTEL-ID (RM-IDX) TO AVL-HOTEL-ID.
082000           MOVE RM-ROOM-ID (RM-IDX) TO AVL-ROOM-ID.
082100           CALL "AVLENG" USING WS-AVAIL-REC, OCCUPANCY-TABLE,
082200               WS-SUB-RETURN-CD.
082300           IF AVL-AVAIL-YES
082400               INITIALIZE WS-DETAIL-LINE
082500               MOVE "AVLQ" TO DTL-TRAN-CODE
082600               MOVE RM-HOTEL-ID (RM-IDX) TO DTL-HOTEL-ID
082700               MOVE RM-ROOM-ID (RM-IDX) TO DTL-ROOM-ID
082800               MOVE "OK" TO DTL-RESULT
082900               MOVE "ROOM AVAILABLE" TO DTL-REASON
083000               PERFORM 600-WRITE-DETAIL-LINE THRU 600-EXIT.
083100       210-EXIT.
083200           EXIT.
083300
083400      ****** HOTEL SEARCH (R16).  R16 ALSO REQUIRES A SANE MIN-RATING BEFORE
083500      ****** THE SEARCH IS EVEN ATTEMPTED - A 1-LINE ERROR BEATS SCANNING 500
083600      ****** HOTEL-TABLE ENTRIES FOR NOTHING.
083700       220-SRCH-RTN.
083800           MOVE "220-SRCH-RTN" TO PARA-NAME.
083900           INITIALIZE WS-DETAIL-LINE.
084000           MOVE "SRCH" TO DTL-TRAN-CODE.
084100
084200           IF SRCH-TD-MIN-RATING < 1 OR SRCH-TD-MIN-RATING > 5
084300               MOVE "ERROR" TO DTL-RESULT
084400               MOVE "BAD MIN RATING" TO DTL-REASON
084500               PERFORM 600-WRITE-DETAIL-LINE THRU 600-EXIT
084600               GO TO 220-EXIT.
084700
084800           PERFORM 225-CHECK-ONE-HOTEL THRU 225-EXIT
084900               VARYING HTL-IDX FROM 1 BY 1
085000               UNTIL HTL-IDX > HOTEL-COUNT.
085100       220-EXIT.
085200           EXIT.
085300
085400      ****** ASKS AVLENG TO DO THE LOCATION-SUBSTRING AND MIN-RATING MATCH FOR
085500      ****** ONE HOTEL-TABLE ENTRY (AVL-LOCATION-CHECK) - THE ACTUAL STRING
085600      ****** SEARCH LOGIC LIVES OVER THERE, NOT HERE, SO THE SAME RULE CAN BE
085700      ****** REUSED IF SRCH IS EVER DRIVEN FROM SOMEWHERE ELSE.
085800       225-CHECK-ONE-HOTEL.
085900           SET AVL-LOCATION-CHECK TO TRUE.
086000           MOVE SRCH-TD-LOCATION TO AVL-LOCATION.
086100           MOVE HTL-ADDRESS (HTL-IDX) TO AVL-HOTEL-ADDRESS.
086200           MOVE SRCH-TD-MIN-RATING TO AVL-MIN-RATING.
086300           MOVE HTL-RATING (HTL-IDX) TO AVL-HOTEL-RATING.
086400           CALL "AVLENG" USING WS-AVAIL-REC, OCCUPANCY-TABLE,
086500               WS-SUB-RETURN-CD.
086600           IF AVL-LOC-MATCHED
086700               INITIALIZE WS-DETAIL-LINE
086800               MOVE "SRCH" TO DTL-TRAN-CODE
086900               MOVE HTL-ID (HTL-IDX) TO DTL-HOTEL-ID
087000               MOVE "OK" TO DTL-RESULT
087100               MOVE "HOTEL MATCHES" TO DTL-REASON
087200               PERFORM 600-WRITE-DETAIL-LINE THRU 600-EXIT.
087300       225-EXIT.
087400           EXIT.
087500
087600******************************************************************
087700*    300/340 - UNIT 2, USER REGISTRATION AND AUTHENTICATION      *
087800******************************************************************
087900      ****** USER REGISTRATION (R9/R10/R11/R12).  EACH EDIT PARAGRAPH IS ONLY
088000      ****** PERFORMED IF THE PRIOR ONE DID NOT ALREADY SET ERROR-FOUND-SW -
088100      ****** NO POINT CHECKING THE PASSWORD ON A RECORD THAT ALREADY FAILED
088200      ****** THE NAME EDIT.  FIRST FAILURE WINS AND GOES STRAIGHT TO THE
088300      ****** REJECT DETAIL LINE WITH WHATEVER DTL-REASON WAS LAST SET.
088400       300-REGU-RTN.
088500           MOVE "300-REGU-RTN" TO PARA-NAME.
088600           INITIALIZE WS-DETAIL-LINE.
088700           MOVE "REGU" TO DTL-TRAN-CODE.
088800           MOVE "N" TO ERROR-FOUND-SW.
088900
089000      ****** FOUR EDITS RUN IN A FIXED ORDER, EACH GATED ON THE
089100      ****** PREVIOUS ONE HAVING PASSED - NO SENSE RUNNING THE
089200      ****** EMAIL SCAN ON A RECORD THAT ALREADY FAILED THE NAME
089300      ****** EDIT, AND NO SENSE SEARCHING USER-TABLE FOR A
089400      ****** DUPLICATE EMAIL THAT NEVER PASSED ITS OWN FORMAT
089500      ****** CHECK.  ONLY THE FIRST FAILURE EVER SHOWS UP IN
089600      ****** DTL-REASON SINCE EVERYTHING AFTER IT IS SKIPPED.
089700           PERFORM 305-EDIT-NAMES THRU 305-EXIT.
089800           IF NOT RECORD-ERROR-FOUND
089900               PERFORM 310-EDIT-EMAIL THRU 310-EXIT.
090000           IF NOT RECORD-ERROR-FOUND
090100               PERFORM 315-EDIT-PHONE THRU 315-EXIT.
090200           IF NOT RECORD-ERROR-FOUND
090300               PERFORM 320-EDIT-PASSWORD THRU 320-EXIT.
090400           IF NOT RECORD-ERROR-FOUND
090500               PERFORM 325-CHECK-DUP-EMAIL THRU 325-EXIT.
090600
090700           IF RECORD-ERROR-FOUND
090800               ADD 1 TO REGU-REJ-CNT
090900               MOVE "FAILED" TO DTL-RESULT
091000               PERFORM 600-WRITE-DETAIL-LINE THRU 600-EXIT
091100               GO TO 300-EXIT.
091200
091300           PERFORM 330-ASSIGN-AND-ADD-USER THRU 330-EXIT.
091400           ADD 1 TO REGU-OK-CNT.
091500           MOVE "OK" TO DTL-RESULT.
091600           MOVE "REGISTERED" TO DTL-REASON.
091700           MOVE WS-NEW-USER-ID TO DTL-USER-ID.
091800           PERFORM 600-WRITE-DETAIL-LINE THRU 600-EXIT.
091900       300-EXIT.
092000           EXIT.
092100
092200      ****** R9 - FIRST AND LAST NAME ARE BOTH REQUIRED AND NEITHER MAY HOLD
092300      ****** A DIGIT.  THE DIGIT SCAN RUNS OVER BOTH FIELDS AT ONCE (SEE 306)
092400      ****** SINCE THEY ARE THE SAME WIDTH AND THE SAME RULE APPLIES TO BOTH -
092500      ****** NO SENSE WRITING THE SCAN TWICE.
092600       305-EDIT-NAMES.
092700           IF REGU-TD-FIRST-NAME = SPACES OR
092800                   REGU-TD-LAST-NAME = SPACES
092900               MOVE "Y" TO ERROR-FOUND-SW
093000               MOVE "REQUIRED FIELD MISSING" TO DTL-REASON
093100               GO TO 305-EXIT.
093200           PERFORM 306-SCAN-NAME-FOR-DIGITS THRU 306-EXIT
093300               VARYING WS-CHAR-SUB FROM 1 BY 1
093400               UNTIL WS-CHAR-SUB > 20 OR HAS-A-DIGIT.
093500           IF HAS-A-DIGIT
093600               MOVE "Y" TO ERROR-FOUND-SW
093700               MOVE "DIGIT IN NAME" TO DTL-REASON.
093800       305-EXIT.
093900           EXIT.
094000
094100      ****** CHARACTER-AT-A-TIME SCAN DRIVEN BY PERFORM ... VARYING IN 305.
094200      ****** CHECKS BOTH NAME FIELDS AT THE SAME SUBSCRIPT POSITION SO ONE
094300      ****** PASS COVERS BOTH - THE SAME SCAN-AND-FLAG IDIOM USED AGAIN AT
094400      ****** 317/318/319/321/322 FOR PHONE, EMAIL AND PASSWORD.
094500       306-SCAN-NAME-FOR-DIGITS.
094600           IF REGU-TD-FIRST-NAME (WS-CHAR-SUB:1) >= "0" AND
094700                   REGU-TD-FIRST-NAME (WS-CHAR-SUB:1) <= "9"
094800               MOVE "Y" TO WS-HAS-DIGIT-SW
094900               GO TO 306-EXIT.
095000           IF REGU-TD-LAST-NAME (WS-CHAR-SUB:1) >= "0" AND
095100                   REGU-TD-LAST-NAME (WS-CHAR-SUB:1) <= "9"
095200               MOVE "Y" TO WS-HAS-DIGIT-SW.
095300       306-EXIT.
095400           EXIT.
095500
095600      ****** R10 - EMAIL MUST HOLD AN @ (NOT IN POSITION 1), A DOT SOMEWHERE
095700      ****** AFTER THE @ (NOT IMMEDIATELY AFTER IT) AND AT LEAST TWO TRAILING
095800      ****** CHARACTERS AFTER THAT LAST DOT FOR THE TLD.  311/312/313 FIND
095900      ****** THOSE THREE LANDMARK POSITIONS; 318/319/322 THEN WALK BACK OVER
096000      ****** THE THREE SPANS THOSE LANDMARKS CARVE OUT TO MAKE SURE EVERY
096100      ****** CHARACTER IN EACH SPAN IS ACTUALLY LEGAL FOR THAT SPAN - FINDING
096200      ****** THE @ AND THE DOT ONLY PROVES THE SHAPE IS RIGHT, NOT THAT THE
096300      ****** CONTENT IS.  REGU-TD-EMAIL IS A FIXED 40-BYTE FIELD SO ALL THE
096400      ****** SCANS BELOW ARE BOUNDED AT 40 REGARDLESS OF HOW SHORT THE ACTUAL
096500      ****** ADDRESS IS.
096600       310-EDIT-EMAIL.
096700           MOVE "N" TO WS-HAS-DIGIT-SW.
096800           IF REGU-TD-EMAIL = SPACES
096900               MOVE "Y" TO ERROR-FOUND-SW
097000               MOVE "REQUIRED FIELD MISSING" TO DTL-REASON
097100               GO TO 310-EXIT.
097200
097300           MOVE ZERO TO WS-AT-POS.
097400           PERFORM 311-FIND-AT-SIGN THRU 311-EXIT
097500               VARYING WS-CHAR-SUB FROM 1 BY 1
097600               UNTIL WS-CHAR-SUB > 40.
097700           IF WS-AT-POS = ZERO OR WS-AT-POS = 1
097800               MOVE "Y" TO ERROR-FOUND-SW
097900               MOVE "BAD EMAIL FORMAT" TO DTL-REASON
098000               GO TO 310-EXIT.
098100
098200           MOVE ZERO TO WS-LAST-DOT-POS.
098300           PERFORM 312-FIND-LAST-DOT THRU 312-EXIT
098400               VARYING WS-CHAR-SUB FROM WS-AT-POS BY 1
098500               UNTIL WS-CHAR-SUB > 40.
098600           IF WS-LAST-DOT-POS = ZERO OR
098700                   WS-LAST-DOT-POS = (WS-AT-POS + 1)
098800               MOVE "Y" TO ERROR-FOUND-SW
098900               MOVE "BAD EMAIL FORMAT" TO DTL-REASON
099000               GO TO 310-EXIT.
099100
099200           COMPUTE WS-TLD-LTH = 40 - WS-LAST-DOT-POS.
099300           PERFORM 313-FIND-TRAILING-BLANK THRU 313-EXIT.
099400           IF WS-TLD-LTH < 2
099500               MOVE "Y" TO ERROR-FOUND-SW
099600               MOVE "BAD EMAIL FORMAT" TO DTL-REASON
099700               GO TO 310-EXIT.
099800
099900      ****** R10 ADDED 06-2 - STRUCTURE ALONE ISN'T ENOUGH, EACH OF
100000      ****** THE THREE PIECES OF THE ADDRESS HAS ITS OWN ALLOWED
100100      ****** CHARACTER SET.  SAME SCAN-AND-FLAG IDIOM USED BELOW
100200      ****** AT 306, 317 AND 321.
100300           COMPUTE WS-EMAIL-SCAN-END = WS-AT-POS - 1.
100400           PERFORM 318-SCAN-EMAIL-LOCAL-CHAR THRU 318-EXIT
100500               VARYING WS-CHAR-SUB FROM 1 BY 1
100600               UNTIL WS-CHAR-SUB > WS-EMAIL-SCAN-END OR
100700               RECORD-ERROR-FOUND.
100800           IF RECORD-ERROR-FOUND
100900               GO TO 310-EXIT.
101000
101100           COMPUTE WS-EMAIL-SCAN-START = WS-AT-POS + 1.
101200           COMPUTE WS-EMAIL-SCAN-END = WS-LAST-DOT-POS - 1.
101300           PERFORM 319-SCAN-EMAIL-DOMAIN-CHAR THRU 319-EXIT
101400               VARYING WS-CHAR-SUB FROM WS-EMAIL-SCAN-START BY 1
101500               UNTIL WS-CHAR-SUB > WS-EMAIL-SCAN-END OR
101600               RECORD-ERROR-FOUND.
101700           IF RECORD-ERROR-FOUND
101800               GO TO 310-EXIT.
101900
102000           COMPUTE WS-EMAIL-SCAN-START = WS-LAST-DOT-POS + 1.
102100           COMPUTE WS-EMAIL-SCAN-END = WS-LAST-DOT-POS + WS-TLD-LTH.
102200           PERFORM 322-SCAN-EMAIL-TLD-CHAR THRU 322-EXIT
102300               VARYING WS-CHAR-SUB FROM WS-EMAIL-SCAN-START BY 1
102400               UNTIL WS-CHAR-SUB > WS-EMAIL-SCAN-END OR
102500               RECORD-ERROR-FOUND.
102600       310-EXIT.
102700           EXIT.
102800
102900      ****** STOPS AT THE FIRST @ IT SEES - RFC-STYLE ADDRESSES CAN ONLY HAVE
103000      ****** ONE ANYWAY, AND TAKING THE FIRST ONE KEEPS THE LOGIC SIMPLE.
103100       311-FIND-AT-SIGN.
103200           IF WS-AT-POS = ZERO AND
103300                   REGU-TD-EMAIL (WS-CHAR-SUB:1) = "@"
103400               MOVE WS-CHAR-SUB TO WS-AT-POS.
103500       311-EXIT.
103600           EXIT.
103700
103800      ****** DELIBERATELY KEEPS OVERWRITING WS-LAST-DOT-POS EVERY TIME IT SEES
103900      ****** A DOT SO WHAT SURVIVES THE LOOP IS THE LAST ONE, NOT THE FIRST -
104000      ****** THAT IS WHAT MAKES mail.example.com WORK, NOT JUST user@a.b.
104100       312-FIND-LAST-DOT.
104200           IF REGU-TD-EMAIL (WS-CHAR-SUB:1) = "."
104300               MOVE WS-CHAR-SUB TO WS-LAST-DOT-POS.
104400       312-EXIT.
104500           EXIT.
104600
104700      ****** TRAILING SPACES DON'T COUNT TOWARD THE TLD LENGTH -
104800      ****** BACK WS-TLD-LTH OFF ONE CHARACTER FOR EACH BLANK
104900      ****** FOUND AT THE END OF THE FIELD, SAME IDEA AS STRLTH.
105000      ****** TLD LENGTH IS COMPUTED AS FIXED-WIDTH-MINUS-LAST-DOT-POSITION, BUT
105100      ****** MOST ADDRESSES DON'T FILL ALL 40 BYTES - THIS BACKS THE COUNT OFF
105200      ****** ONE CHARACTER FOR EVERY TRAILING BLANK SO A SHORT TLD LIKE ".CO"
105300      ****** ISN'T MISCOUNTED AS 30-SOME CHARACTERS LONG.
105400       313-FIND-TRAILING-BLANK.
105500           MOVE 40 TO WS-CHAR-SUB.
105600           PERFORM 314-BACK-UP-ONE-BLANK THRU 314-EXIT
105700               UNTIL WS-CHAR-SUB < WS-LAST-DOT-POS OR
105800               REGU-TD-EMAIL (WS-CHAR-SUB:1) NOT = SPACE.
105900       313-EXIT.
106000           EXIT.
106100
106200      ****** ONE STEP OF THE BACKWARD SCAN ABOVE.
106300       314-BACK-UP-ONE-BLANK.
106400           SUBTRACT 1 FROM WS-TLD-LTH.
106500           SUBTRACT 1 FROM WS-CHAR-SUB.
106600       314-EXIT.
106700           EXIT.
106800
106900      ****** R11 - PHONE MUST BE 9 TO 15 DIGITS, OPTIONALLY LED BY A SINGLE
107000      ****** LEADING + FOR AN INTERNATIONAL NUMBER.  TRAILING BLANKS ARE
107100      ****** BACKED OFF FIRST (316) SO THE LENGTH CHECK SEES THE REAL LENGTH
107200      ****** OF WHAT WAS TYPED, NOT THE WIDTH OF THE FIELD.
107300       315-EDIT-PHONE.
107400           IF REGU-TD-PHONE = SPACES
107500               MOVE "Y" TO ERROR-FOUND-SW
107600               MOVE "REQUIRED FIELD MISSING" TO DTL-REASON
107700               GO TO 315-EXIT.
107800           MOVE 16 TO WS-PHONE-LTH.
107900           PERFORM 316-BACK-UP-OVER-BLANKS THRU 316-EXIT
108000               UNTIL WS-PHONE-LTH = ZERO OR
108100               REGU-TD-PHONE (WS-PHONE-LTH:1) NOT = SPACE.
108200
108300           MOVE 1 TO WS-PHONE-START-SUB.
108400           IF REGU-TD-PHONE (1:1) = "+"
108500               MOVE 2 TO WS-PHONE-START-SUB.
108600
108700           COMPUTE WS-CHAR-SUB =
108800               WS-PHONE-LTH - WS-PHONE-START-SUB + 1.
108900           IF WS-CHAR-SUB < 9 OR WS-CHAR-SUB > 15
109000               MOVE "Y" TO ERROR-FOUND-SW
109100               MOVE "BAD PHONE FORMAT" TO DTL-REASON
109200               GO TO 315-EXIT.
109300
109400           PERFORM 317-SCAN-PHONE-DIGITS THRU 317-EXIT
109500               VARYING WS-CHAR-SUB FROM WS-PHONE-START-SUB BY 1
109600               UNTIL WS-CHAR-SUB > WS-PHONE-LTH OR
109700               RECORD-ERROR-FOUND.
109800       315-EXIT.
109900           EXIT.
110000
110100      ****** TRAILING-BLANK TRIM, SAME IDEA AS 314 ABOVE AND AS STRLTH.
110200       316-BACK-UP-OVER-BLANKS.
110300           SUBTRACT 1 FROM WS-PHONE-LTH.
110400       316-EXIT.
110500           EXIT.
110600
110700      ****** EVERY CHARACTER FROM THE (OPTIONAL) + ONWARD HAS TO BE A DIGIT -
110800      ****** NO DASHES, NO PARENS, NO SPACES IN THE MIDDLE.  IF THIS EVER NEEDS
110900      ****** TO RELAX, THIS IS THE ONLY PARAGRAPH THAT HAS TO CHANGE.
111000       317-SCAN-PHONE-DIGITS.
111100           IF REGU-TD-PHONE (WS-CHAR-SUB:1) < "0" OR
111200                   REGU-TD-PHONE (WS-CHAR-SUB:1) > "9"
111300               MOVE "Y" TO ERROR-FOUND-SW
111400               MOVE "BAD PHONE FORMAT" TO DTL-REASON.
111500       317-EXIT.
111600           EXIT.
111700
111800      ****** R10 ADDED 06-2 - LOCAL PART (BEFORE THE @) MAY ONLY
111900      ****** HOLD LETTERS, DIGITS, DOT, UNDERSCORE, PERCENT, PLUS
112000      ****** OR HYPHEN - A TRAVEL AGENCY RAN A BATCH OF BAD ADDRS
112100      ****** THRU US LAST WINTER AND THE BOUNCE REPORT WAS A MESS.
112200       318-SCAN-EMAIL-LOCAL-CHAR.
112300           IF NOT ((REGU-TD-EMAIL (WS-CHAR-SUB:1) >= "A" AND
112400                       REGU-TD-EMAIL (WS-CHAR-SUB:1) <= "Z") OR
112500                   (REGU-TD-EMAIL (WS-CHAR-SUB:1) >= "a" AND
112600                       REGU-TD-EMAIL (WS-CHAR-SUB:1) <= "z") OR
112700                   (REGU-TD-EMAIL (WS-CHAR-SUB:1) >= "0" AND
112800                       REGU-TD-EMAIL (WS-CHAR-SUB:1) <= "9") OR
112900                   REGU-TD-EMAIL (WS-CHAR-SUB:1) = "." OR
113000                   REGU-TD-EMAIL (WS-CHAR-SUB:1) = "_" OR
113100                   REGU-TD-EMAIL (WS-CHAR-SUB:1) = "%" OR
113200                   REGU-TD-EMAIL (WS-CHAR-SUB:1) = "+" OR
113300                   REGU-TD-EMAIL (WS-CHAR-SUB:1) = "-")
113400               MOVE "Y" TO ERROR-FOUND-SW
113500               MOVE "BAD EMAIL FORMAT" TO DTL-REASON.
113600       318-EXIT.
113700           EXIT.
113800
113900      ****** R10 ADDED 06-2 - DOMAIN PART (AFTER THE @, THRU THE
114000      ****** LAST DOT) MAY ONLY HOLD LETTERS, DIGITS, DOT OR
114100      ****** HYPHEN - INTERNAL DOTS ARE FINE (MAIL.EXAMPLE.COM),
114200      ****** JUST NOT ANYTHING OUTSIDE THAT SET.
114300       319-SCAN-EMAIL-DOMAIN-CHAR.
114400           IF NOT ((REGU-TD-EMAIL (WS-CHAR-SUB:1) >= "A" AND
114500                       REGU-TD-EMAIL (WS-CHAR-SUB:1) <= "Z") OR
114600                   (REGU-TD-EMAIL (WS-CHAR-SUB:1) >= "a" AND
114700                       REGU-TD-EMAIL (WS-CHAR-SUB:1) <= "z") OR
114800                   (REGU-TD-EMAIL (WS-CHAR-SUB:1) >= "0" AND
114900                       REGU-TD-EMAIL (WS-CHAR-SUB:1) <= "9") OR
115000                   REGU-TD-EMAIL (WS-CHAR-SUB:1) = "." OR
115100                   REGU-TD-EMAIL (WS-CHAR-SUB:1) = "-")
115200               MOVE "Y" TO ERROR-FOUND-SW
115300               MOVE "BAD EMAIL FORMAT" TO DTL-REASON.
115400       319-EXIT.
115500           EXIT.
115600
115700      ****** R12 - PASSWORD MUST BE AT LEAST 8 CHARACTERS (BLANK-TRIMMED, VIA
115800      ****** STRLTH) AND CONTAIN AT LEAST ONE LETTER AND ONE DIGIT.  NOTE THIS
115900      ****** PARAGRAPH NEVER TOUCHES WS-SUB-RETURN-CD'S SIGN OR REUSES IT FOR
116000      ****** ANYTHING BUT THE LENGTH COMPARE - THE HASH ITSELF DOESN'T HAPPEN
116100      ****** UNTIL 330, AND ONLY IF EVERY OTHER EDIT HAS ALREADY PASSED.
116200       320-EDIT-PASSWORD.
116300           IF REGU-TD-PASSWORD = SPACES
116400               MOVE "Y" TO ERROR-FOUND-SW
116500               MOVE "REQUIRED FIELD MISSING" TO DTL-REASON
116600               GO TO 320-EXIT.
116700           CALL "STRLTH" USING REGU-TD-PASSWORD, WS-SUB-RETURN-CD.
116800           IF WS-SUB-RETURN-CD < 8
116900               MOVE "Y" TO ERROR-FOUND-SW
117000               MOVE "PASSWORD TOO SHORT" TO DTL-REASON
117100               GO TO 320-EXIT.
117200
117300           MOVE "N" TO WS-HAS-LETTER-SW, WS-HAS-DIGIT-SW.
117400           PERFORM 321-SCAN-PASSWORD-CHAR THRU 321-EXIT
117500               VARYING WS-CHAR-SUB FROM 1 BY 1
117600               UNTIL WS-CHAR-SUB > 16.
117700           IF NOT HAS-A-LETTER OR NOT HAS-A-DIGIT
117800               MOVE "Y" TO ERROR-FOUND-SW
117900               MOVE "NEEDS LETTER AND DIGIT" TO DTL-REASON.
118000       320-EXIT.
118100           EXIT.
118200
118300      ****** SETS BOTH WS-HAS-LETTER-SW AND WS-HAS-DIGIT-SW AS IT GOES - UNLIKE
118400      ****** 306/317 THIS ONE DOES NOT SHORT-CIRCUIT THE MOMENT ONE CONDITION
118500      ****** IS MET BECAUSE BOTH HAVE TO BE TRUE BY THE END, NOT JUST ONE.
118600       321-SCAN-PASSWORD-CHAR.
118700           MOVE REGU-TD-PASSWORD (WS-CHAR-SUB:1) TO WS-ONE-CHAR.
118800           IF WS-ONE-CHAR >= "0" AND WS-ONE-CHAR <= "9"
118900               MOVE "Y" TO WS-HAS-DIGIT-SW
119000               GO TO 321-EXIT.
119100           IF (WS-ONE-CHAR >= "A" AND WS-ONE-CHAR <= "Z") OR
119200                   (WS-ONE-CHAR >= "a" AND WS-ONE-CHAR <= "z")
119300               MOVE "Y" TO WS-HAS-LETTER-SW.
119400       321-EXIT.
119500           EXIT.
119600
119700      ****** R10 ADDED 06-2 - THE TLD (AFTER THE LAST DOT) HAS TO
119800      ****** BE ALL LETTERS - NO DIGITS, NO PUNCTUATION, NOTHING
119900      ****** ELSE RIDING ALONG AFTER IT.
120000       322-SCAN-EMAIL-TLD-CHAR.
120100           IF NOT ((REGU-TD-EMAIL (WS-CHAR-SUB:1) >= "A" AND
120200                       REGU-TD-EMAIL (WS-CHAR-SUB:1) <= "Z") OR
120300                   (REGU-TD-EMAIL (WS-CHAR-SUB:1) >= "a" AND
120400                       REGU-TD-EMAIL (WS-CHAR-SUB:1) <= "z"))
120500               MOVE "Y" TO ERROR-FOUND-SW
120600               MOVE "BAD EMAIL FORMAT" TO DTL-REASON.
120700       322-EXIT.
120800           EXIT.
120900
121000      ****** R9/R10 COMBINED RULE - AN OTHERWISE-VALID REGISTRATION IS STILL
121100      ****** REJECTED IF THE EMAIL IS ALREADY ON FILE FOR SOME OTHER USER.
121200      ****** RUNS LAST OF THE FOUR EDITS SINCE IT IS THE MOST EXPENSIVE ONE -
121300      ****** IT WALKS THE WHOLE USER TABLE - SO THERE IS NO POINT PAYING FOR
121400      ****** IT ON A RECORD THAT WAS ALREADY GOING TO BE REJECTED ANYWAY.
121500       325-CHECK-DUP-EMAIL.
121600           MOVE "N" TO ENTRY-FOUND-SW.
121700           PERFORM 326-COMPARE-EMAIL THRU 326-EXIT
121800               VARYING USR-IDX FROM 1 BY 1
121900               UNTIL USR-IDX > USER-COUNT OR ENTRY-WAS-FOUND.
122000           IF ENTRY-WAS-FOUND
122100               MOVE "Y" TO ERROR-FOUND-SW
122200               MOVE "DUPLICATE EMAIL" TO DTL-REASON.
122300       325-EXIT.
122400           EXIT.
122500
122600      ****** COMPARE PARAGRAPH FOR THE VARYING SEARCH ABOVE.
122700       326-COMPARE-EMAIL.
122800           IF USR-EMAIL (USR-IDX) = REGU-TD-EMAIL
122900               SET ENTRY-WAS-FOUND TO TRUE.
123000       326-EXIT.
123100           EXIT.
123200
123300      ****** ONLY REACHED WHEN ALL FOUR EDITS PASSED.  ASSIGNS THE NEXT
123400      ****** SEQUENTIAL USER-ID (SEE ID-ASSIGNMENT-AREA UP IN WORKING-STORAGE)
123500      ****** AND HASHES THE CLEAR-TEXT PASSWORD VIA HSHPSWD BEFORE IT EVER
123600      ****** TOUCHES THE TABLE - REGU-TD-PASSWORD ITSELF IS NEVER MOVED
123700      ****** ANYWHERE ELSE IN THIS PROGRAM.
123800       330-ASSIGN-AND-ADD-USER.
123900           ADD 1 TO WS-NEXT-USER-SEQ.
124000           MOVE WS-NEXT-USER-SEQ TO WS-NEW-USER-SEQ.
124100           ADD 1 TO USER-COUNT.
124200           SET USR-IDX TO USER-COUNT.
124300           MOVE WS-NEW-USER-ID TO USR-ID (USR-IDX).
124400           MOVE REGU-TD-FIRST-NAME TO USR-FIRST-NAME (USR-IDX).
124500           MOVE REGU-TD-LAST-NAME TO USR-LAST-NAME (USR-IDX).
124600           MOVE REGU-TD-EMAIL TO USR-EMAIL (USR-IDX).
124700           MOVE REGU-TD-PHONE TO USR-PHONE (USR-IDX).
124800
124900           SET HSH-CALC TO TRUE.
125000           MOVE REGU-TD-PASSWORD TO HSH-PASSWORD.
125100           CALL "HSHPSWD" USING WS-HASH-REC, WS-SUB-RETURN-CD.
125200           MOVE HSH-PASSWORD-HASH TO USR-HASH (USR-IDX).
125300       330-EXIT.
125400           EXIT.
125500
125600      ****** AUTHENTICATION (R254).  LOOKS THE USER UP BY EMAIL, NOT BY USER-ID
125700      ****** - THE TRANSACTION RECORD DOESN'T CARRY A USER-ID FOR AN AUTH
125800      ****** REQUEST, ONLY AN EMAIL, SO 345 SEARCHES THE TABLE BY EMAIL.  THE
125900      ****** ACTUAL HASH COMPARE IS DELEGATED TO HSHPSWD IN VERIFY MODE (R254)
126000      ****** RATHER THAN RE-HASHING IN-LINE THE WAY THIS PARAGRAPH USED TO.
126100       340-AUTH-RTN.
126200           MOVE "340-AUTH-RTN" TO PARA-NAME.
126300           INITIALIZE WS-DETAIL-LINE.
126400           MOVE "AUTH" TO DTL-TRAN-CODE.
126500
126600           MOVE "N" TO ENTRY-FOUND-SW.
126700           PERFORM 345-FIND-USER-BY-EMAIL THRU 345-EXIT
126800               VARYING USR-IDX FROM 1 BY 1
126900               UNTIL USR-IDX > USER-COUNT OR ENTRY-WAS-FOUND.
127000           IF NOT ENTRY-WAS-FOUND
127100               ADD 1 TO AUTH-FAIL-CNT
127200               MOVE "FAILED" TO DTL-RESULT
127300               MOVE "EMAIL NOT FOUND" TO DTL-REASON
127400               PERFORM 600-WRITE-DETAIL-LINE THRU 600-EXIT
127500               GO TO 340-EXIT.
127600
127700           SET HSH-VERIFY TO TRUE.
127800           MOVE AUTH-TD-PASSWORD TO HSH-PASSWORD.
127900           MOVE USR-HASH (USR-IDX) TO HSH-STORED-HASH.
128000           CALL "HSHPSWD" USING WS-HASH-REC, WS-SUB-RETURN-CD.
128100           MOVE USR-ID (USR-IDX) TO DTL-USER-ID.
128200           IF HASH-MATCHED
128300               ADD 1 TO AUTH-OK-CNT
128400               MOVE "OK" TO DTL-RESULT
128500               MOVE "AUTHENTICATED" TO DTL-REASON
128600           ELSE
128700               ADD 1 TO AUTH-FAIL-CNT
128800               MOVE "FAILED" TO DTL-RESULT
128900               MOVE "PASSWORD MISMATCH" TO DTL-REASON.
129000           PERFORM 600-WRITE-DETAIL-LINE THRU 600-EXIT.
129100       340-EXIT.
129200           EXIT.
129300
129400      ****** COMPARE PARAGRAPH FOR THE VARYING SEARCH ABOVE.
129500       345-FIND-USER-BY-EMAIL.
129600           IF USR-EMAIL (USR-IDX) = AUTH-TD-EMAIL
129700               SET ENTRY-WAS-FOUND TO TRUE.
129800       345-EXIT.
129900           EXIT.
130000
130100******************************************************************
130200*    400/450 - UNIT 3, RESERVATION BOOK AND CANCEL              *
130300******************************************************************
130400      ****** RESERVATION BOOKING (R17/R18/R19/R20).  FOUR GATES IN ORDER - DATE
130500      ****** RANGE SANE, USER EXISTS, ROOM EXISTS, ROOM NOT ALREADY BOOKED FOR
130600      ****** AN OVERLAPPING SPAN - EACH ONE SHORT-CIRCUITS STRAIGHT TO A
130700      ****** REJECT DETAIL LINE.  ONLY IF ALL FOUR PASS DOES 403 ACTUALLY
130800      ****** TOUCH THE RESERVATION LEDGER.
130900       400-BOOK-RTN.
131000           MOVE "400-BOOK-RTN" TO PARA-NAME.
131100           INITIALIZE WS-DETAIL-LINE.
131200           MOVE "BOOK" TO DTL-TRAN-CODE.
131300           MOVE BOOK-TD-HOTEL-ID TO DTL-HOTEL-ID.
131400           MOVE BOOK-TD-ROOM-ID TO DTL-ROOM-ID.
131500           MOVE BOOK-TD-USER-ID TO DTL-USER-ID.
131600
131700           SET AVL-DATE-CHECK TO TRUE.
131800           MOVE BOOK-TD-START-DATE TO AVL-START-DATE.
131900           MOVE BOOK-TD-END-DATE TO AVL-END-DATE.
132000      ****** FIRST GATE - AVLENG IN DATE-CHECK MODE CATCHES AN END
132100      ****** DATE ON OR BEFORE THE START DATE BEFORE WE EVER TOUCH
132200      ****** THE USER OR ROOM TABLES - NO SENSE LOOKING EITHER ONE
132300      ****** UP IF THE STAY ITSELF IS NONSENSE.
132400           CALL "AVLENG" USING WS-AVAIL-REC, OCCUPANCY-TABLE,
132500               WS-SUB-RETURN-CD.
132600           IF AVL-DATES-INVALID
132700               ADD 1 TO RESV-REJECTED-CNT
132800               MOVE "ERROR" TO DTL-RESULT
132900               MOVE "BAD DATE RANGE" TO DTL-REASON
133000               PERFORM 600-WRITE-DETAIL-LINE THRU 600-EXIT
133100               GO TO 400-EXIT.
133200
133300      ****** SECOND GATE - THE USER-ID ON THE TRANSACTION HAS TO BE
133400      ****** AN ALREADY-REGISTERED USER.  TRANEDIT CHECKS THE
133500      ****** TRANSACTION IS WELL-FORMED BUT HAS NO ACCESS TO
133600      ****** USER-TABLE, SO THE EXISTENCE CHECK CAN ONLY HAPPEN
133700      ****** HERE AT POSTING TIME.
133800           MOVE "N" TO ENTRY-FOUND-SW.
133900           PERFORM 401-FIND-USER THRU 401-EXIT
134000               VARYING USR-IDX FROM 1 BY 1
134100               UNTIL USR-IDX > USER-COUNT OR ENTRY-WAS-FOUND.
134200           IF NOT ENTRY-WAS-FOUND
134300               ADD 1 TO RESV-REJECTED-CNT
134400               MOVE "FAILED" TO DTL-RESULT
134500               MOVE "USER NOT FOUND" TO DTL-REASON
134600               PERFORM 600-WRITE-DETAIL-LINE THRU 600-EXIT
134700               GO TO 400-EXIT.
134800
134900      ****** THIRD GATE - SAME REASONING AS THE USER LOOKUP ABOVE,
135000      ****** ONLY NOW AGAINST ROOM-TABLE, KEYED BY THE HOTEL/ROOM
135100      ****** COMPOUND KEY SINCE ROOM-ID ALONE IS ONLY UNIQUE WITHIN
135200      ****** ONE HOTEL.
135300           MOVE "N" TO ENTRY-FOUND-SW.
135400           PERFORM 402-FIND-ROOM THRU 402-EXIT
135500               VARYING RM-IDX FROM 1 BY 1
135600               UNTIL RM-IDX > ROOM-COUNT OR ENTRY-WAS-FOUND.
135700           IF NOT ENTRY-WAS-FOUND
135800               ADD 1 TO RESV-REJECTED-CNT
135900               MOVE "FAILED" TO DTL-RESULT
136000               MOVE "ROOM NOT FOUND" TO DTL-REASON
136100               PERFORM 600-WRITE-DETAIL-LINE THRU 600-EXIT
136200               GO TO 400-EXIT.
136300
136400      ****** FOURTH GATE - NOW THAT WE KNOW THE ROOM EXISTS, ASK
136500      ****** AVLENG THE REAL QUESTION, IS IT FREE FOR THIS SPAN.
136600      ****** SAME OVERLAP TEST THE AVLQ QUERY USES AT 200, RUN
136700      ****** AGAIN HERE BECAUSE THE OCCUPANCY TABLE MAY HAVE
136800      ****** CHANGED SINCE WHATEVER QUERY THE CUSTOMER RAN BEFORE
136900      ****** BOOKING.
137000           SET AVL-OVERLAP-CHECK TO TRUE.
137100           MOVE BOOK-TD-HOTEL-ID TO AVL-HOTEL-ID.
137200           MOVE BOOK-TD-ROOM-ID TO AVL-ROOM-ID.
137300           CALL "AVLENG" USING WS-AVAIL-REC, OCCUPANCY-TABLE,
137400               WS-SUB-RETURN-CD.
137500           IF AVL-AVAIL-NO
137600               ADD 1 TO RESV-REJECTED-CNT
137700               MOVE "FAILED" TO DTL-RESULT
137800               MOVE "ROOM UNAVAILABLE" TO DTL-REASON
137900               PERFORM 600-WRITE-DETAIL-LINE THRU 600-EXIT
138000               GO TO 400-EXIT.
138100
138200      ****** ALL FOUR GATES PASSED - THE RESERVATION IS GOOD, SO
138300      ****** ACTUALLY BUILD IT.  EVERYTHING FROM HERE DOWN IS
138400      ****** BOOKKEEPING, NOT EDITING, SINCE THERE IS NO WAY LEFT
138500      ****** FOR THIS TRANSACTION TO FAIL.
138600           PERFORM 403-ADD-RESERVATION THRU 403-EXIT.
138700           ADD 1 TO RESV-CREATED-CNT.
138800           MOVE "OK" TO DTL-RESULT.
138900           MOVE "CONFIRMED" TO DTL-REASON.
139000           MOVE NGT-NIGHTS TO DTL-NIGHTS.
139100           MOVE NGT-TOTAL-PRICE TO DTL-PRICE.
139200           PERFORM 600-WRITE-DETAIL-LINE THRU 600-EXIT.
139300       400-EXIT.
139400           EXIT.
139500
139600      ****** COMPARE PARAGRAPH FOR THE VARYING SEARCH ABOVE - BOOKING LOOKS
139700      ****** THE USER UP BY USER-ID, NOT EMAIL, SINCE A BOOK TRANSACTION
139800      ****** CARRIES THE ID OF AN ALREADY-REGISTERED USER.
139900       401-FIND-USER.
140000           IF USR-ID (USR-IDX) = BOOK-TD-USER-ID
140100               SET ENTRY-WAS-FOUND TO TRUE.
140200       401-EXIT.
140300           EXIT.
140400
140500      ****** COMPOUND-KEY COMPARE, SAME SHAPE AS 122 ABOVE.
140600       402-FIND-ROOM.
140700           IF RM-HOTEL-ID (RM-IDX) = BOOK-TD-HOTEL-ID AND
140800                   RM-ROOM-ID (RM-IDX) = BOOK-TD-ROOM-ID
140900               SET ENTRY-WAS-FOUND TO TRUE.
141000       402-EXIT.
141100           EXIT.
141200
141300      ****** R20/R21 - CLCLBCST... NO, CLCLNGHT DOES THE NIGHTS-AND-PRICE MATH
141400      ****** (SEE ITS OWN COMMENTS FOR THE DATE ARITHMETIC), THEN AVLENG IS
141500      ****** TOLD TO ADD THE NEW SPAN TO OCCUPANCY-TABLE SO THE NEXT QUERY OR
141600      ****** BOOKING SEES IT AS TAKEN.  THE NEW RESV-ID IS ASSIGNED HERE THE
141700      ****** SAME WAY 330 ASSIGNS A USER-ID - NEXT NUMBER IN SEQUENCE, NEVER
141800      ****** REUSED EVEN IF AN EARLIER RESERVATION WAS LATER CANCELLED.
141900       403-ADD-RESERVATION.
142000           SET NGT-NIGHTS-AND-PRICE TO TRUE.
142100           MOVE BOOK-TD-START-DATE TO NGT-START-DATE.
142200           MOVE BOOK-TD-END-DATE TO NGT-END-DATE.
142300           MOVE RM-PRICE (RM-IDX) TO NGT-ROOM-PRICE.
142400           CALL "CLCLNGHT" USING WS-NIGHTS-REC, WS-SUB-RETURN-CD.
142500
142600           SET AVL-OCC-ADD TO TRUE.
142700           MOVE BOOK-TD-HOTEL-ID TO AVL-HOTEL-ID.
142800           MOVE BOOK-TD-ROOM-ID TO AVL-ROOM-ID.
142900           MOVE BOOK-TD-START-DATE TO AVL-START-DATE.
143000           MOVE BOOK-TD-END-DATE TO AVL-END-DATE.
143100           CALL "AVLENG" USING WS-AVAIL-REC, OCCUPANCY-TABLE,
143200               WS-SUB-RETURN-CD.
143300
143400           ADD 1 TO WS-NEXT-RESV-SEQ.
143500           MOVE WS-NEXT-RESV-SEQ TO WS-NEW-RESV-SEQ.
143600           ADD 1 TO RESV-COUNT.
143700           SET RSV-IDX TO RESV-COUNT.
143800           MOVE WS-NEW-RESV-ID TO RSV-ID (RSV-IDX).
143900           MOVE BOOK-TD-HOTEL-ID TO RSV-HOTEL-ID (RSV-IDX).
144000           MOVE BOOK-TD-ROOM-ID TO RSV-ROOM-ID (RSV-IDX).
144100           MOVE BOOK-TD-USER-ID TO RSV-USER-ID (RSV-IDX).
144200           MOVE BOOK-TD-START-DATE TO RSV-START-DATE (RSV-IDX).
144300           MOVE BOOK-TD-END-DATE TO RSV-END-DATE (RSV-IDX).
144400           MOVE NGT-TOTAL-PRICE TO RSV-TOTAL-PRICE (RSV-IDX).
144500           SET RSV-IS-CONFIRMED (RSV-IDX) TO TRUE.
144600           MOVE WS-NEW-RESV-ID TO DTL-USER-ID.
144700
144800           PERFORM 404-POST-HOTEL-BREAK THRU 404-EXIT
144900               VARYING HTL-IDX FROM 1 BY 1
145000               UNTIL HTL-IDX > HOTEL-COUNT.
145100       403-EXIT.
145200           EXIT.
145300
145400      ****** ROLLS THE NEW RESERVATION INTO BOTH THE PER-HOTEL SUBTOTAL
145500      ****** (HTL-RESV-COUNT/HTL-REVENUE) AND THE RUN'S GRAND-REVENUE AT THE
145600      ****** SAME TIME - THE BREAK IS CARRIED ON HOTEL-TABLE ITSELF SINCE THE
145700      ****** TRANSACTION FILE ISN'T SORTED BY HOTEL-ID (SEE THE HOTEL-TABLE
145800      ****** COMMENT UP IN WORKING-STORAGE).
145900       404-POST-HOTEL-BREAK.
146000           IF HTL-ID (HTL-IDX) = BOOK-TD-HOTEL-ID
146100               ADD 1 TO HTL-RESV-COUNT (HTL-IDX)
146200               ADD NGT-TOTAL-PRICE TO HTL-REVENUE (HTL-IDX)
146300               ADD NGT-TOTAL-PRICE TO GRAND-REVENUE.
146400       404-EXIT.
146500           EXIT.
146600
146700      ****** RESERVATION CANCELLATION (R221).  THE RESERVATION HAS TO EXIST,
146800      ****** THE HOTEL/ROOM ON THE CANC TRANSACTION HAS TO MATCH WHAT IS ON
146900      ****** THE LEDGER ENTRY (CATCHES A MISTYPED TRANSACTION BEFORE IT
147000      ****** CANCELS THE WRONG RESERVATION), AND IT CAN'T ALREADY BE
147100      ****** CANCELLED.  R221 IS WHAT ADDED THE AVLENG CALL BELOW THAT PULLS
147200      ****** THE SPAN BACK OUT OF OCCUPANCY-TABLE SO THE ROOM-NIGHTS FREE UP
147300      ****** FOR A LATER BOOKING IN THE SAME RUN.
147400       450-CANC-RTN.
147500           MOVE "450-CANC-RTN" TO PARA-NAME.
147600           INITIALIZE WS-DETAIL-LINE.
147700           MOVE "CANC" TO DTL-TRAN-CODE.
147800           MOVE CANC-TD-HOTEL-ID TO DTL-HOTEL-ID.
147900           MOVE CANC-TD-ROOM-ID TO DTL-ROOM-ID.
148000
148100      ****** LOOK THE RESERVATION UP BY ITS OWN ID FIRST - A
148200      ****** CANCELLATION NAMES THE RESERVATION DIRECTLY, NOT THE
148300      ****** HOTEL/ROOM/DATE SPAN, SO THIS IS A PLAIN TABLE SEARCH,
148400      ****** NOT AN AVLENG CALL.
148500           MOVE "N" TO ENTRY-FOUND-SW.
148600           PERFORM 455-FIND-RESV-BY-ID THRU 455-EXIT
148700               VARYING RSV-IDX FROM 1 BY 1
148800               UNTIL RSV-IDX > RESV-COUNT OR ENTRY-WAS-FOUND.
148900           IF NOT ENTRY-WAS-FOUND
149000               MOVE "FAILED" TO DTL-RESULT
149100               MOVE "RESERVATION NOT FOUND" TO DTL-REASON
149200               PERFORM 600-WRITE-DETAIL-LINE THRU 600-EXIT
149300               GO TO 450-EXIT.
149400
149500      ****** BELT AND SUSPENDERS - RESV-ID IS THE KEY THAT MATTERS
149600      ****** BUT THE TRANSACTION ALSO CARRIES THE HOTEL AND ROOM IT
149700      ****** THINKS IT'S CANCELLING, SO A MISTYPED RESV-ID THAT
149800      ****** HAPPENS TO MATCH A DIFFERENT RESERVATION IS CAUGHT
149900      ****** HERE INSTEAD OF SILENTLY CANCELLING THE WRONG ROOM.
150000           IF RSV-HOTEL-ID (RSV-IDX) NOT = CANC-TD-HOTEL-ID OR
150100                   RSV-ROOM-ID (RSV-IDX) NOT = CANC-TD-ROOM-ID
150200               MOVE "ERROR" TO DTL-RESULT
150300               MOVE "HOTEL/ROOM MISMATCH" TO DTL-REASON
150400               PERFORM 600-WRITE-DETAIL-LINE THRU 600-EXIT
150500               GO TO 450-EXIT.
150600
150700      ****** CAN'T CANCEL WHAT'S ALREADY CANCELLED - RSV-IS-CONFIRMED
150800      ****** IS THE ONLY STATUS A LIVE RESERVATION CAN BE IN, SO
150900      ****** ANYTHING ELSE MEANS A SECOND CANC TRANSACTION CAME
151000      ****** THROUGH FOR THE SAME RESERVATION.
151100           IF NOT RSV-IS-CONFIRMED (RSV-IDX)
151200               MOVE "FAILED" TO DTL-RESULT
151300               MOVE "ALREADY CANCELLED" TO DTL-REASON
151400               PERFORM 600-WRITE-DETAIL-LINE THRU 600-EXIT
151500               GO TO 450-EXIT.
151600
151700      ****** ALL CHECKS PASSED - FREE THE SPAN BACK UP IN THE
151800      ****** OCCUPANCY TABLE BEFORE FLIPPING THE STATUS, SO A
151900      ****** SUBSEQUENT BOOK OR AVLQ TRANSACTION LATER IN THIS SAME
152000      ****** RUN SEES THE ROOM AS OPEN AGAIN.
152100           SET AVL-OCC-REMOVE TO TRUE.
152200           MOVE RSV-HOTEL-ID (RSV-IDX) TO AVL-HOTEL-ID.
152300           MOVE RSV-ROOM-ID (RSV-IDX) TO AVL-ROOM-ID.
152400           MOVE RSV-START-DATE (RSV-IDX) TO AVL-START-DATE.
152500           MOVE RSV-END-DATE (RSV-IDX) TO AVL-END-DATE.
152600           CALL "AVLENG" USING WS-AVAIL-REC, OCCUPANCY-TABLE,
152700               WS-SUB-RETURN-CD.
152800           SET RSV-IS-CANCELLED (RSV-IDX) TO TRUE.
152900           ADD 1 TO RESV-CANCELLED-CNT.
153000           MOVE "OK" TO DTL-RESULT.
153100           MOVE "CANCELLED" TO DTL-REASON.
153200           MOVE RSV-ID (RSV-IDX) TO DTL-USER-ID.
153300           PERFORM 600-WRITE-DETAIL-LINE THRU 600-EXIT.
153400       450-EXIT.
153500           EXIT.
153600
153700      ****** COMPARE PARAGRAPH FOR THE VARYING SEARCH ABOVE.
153800       455-FIND-RESV-BY-ID.
153900           IF RSV-ID (RSV-IDX) = CANC-TD-RESV-ID
154000               SET ENTRY-WAS-FOUND TO TRUE.
154100       455-EXIT.
154200           EXIT.
154300
154400******************************************************************
154500*    600/700/790 - REPORT LINE AND PAGINATION PARAGRAPHS         *
154600******************************************************************
154700      ****** EVERY UNIT ROUTINE ABOVE FUNNELS THRU HERE FOR ITS ONE LINE OF
154800      ****** OUTPUT - PAGINATION IS CHECKED FIRST SO A DETAIL LINE NEVER ENDS
154900      ****** UP PRINTED PAST THE 50-LINE BODY LIMIT SET IN 790.
155000       600-WRITE-DETAIL-LINE.
155100           MOVE "600-WRITE-DETAIL-LINE" TO PARA-NAME.
155200           PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
155300           WRITE RPT-REC FROM WS-DETAIL-LINE.
155400           ADD 1 TO WS-LINES.
155500       600-EXIT.
155600           EXIT.
155700
155800      ****** RUN DATE COMES FROM THE WS-RUN-YY/MM/DD BROKEN OUT AT 000-
155900      ****** HOUSEKEEPING (SEE WS-DATE IN WORKING-STORAGE) SO IT IS THE SAME
156000      ****** ON EVERY PAGE REGARDLESS OF HOW LONG THE RUN TAKES.  NEXT-PAGE IS
156100      ****** THE SPECIAL-NAMES MNEMONIC FOR THE CARRIAGE-CONTROL CHANNEL-1
156200      ****** SKIP DEFINED UP IN ENVIRONMENT DIVISION.
156300       700-WRITE-PAGE-HDR.
156400           MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
156500           MOVE WS-RUN-YY TO HDR-YY.
156600           MOVE WS-RUN-MM TO HDR-MM.
156700           MOVE WS-RUN-DD TO HDR-DD.
156800           MOVE WS-PAGES TO PAGE-NBR-O.
156900           WRITE RPT-REC FROM WS-HDR-REC AFTER ADVANCING NEXT-PAGE.
157000           WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
157100           WRITE RPT-REC FROM WS-COLM-HDR-REC AFTER ADVANCING 1.
157200           WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
157300           ADD 1 TO WS-PAGES.
157400           MOVE ZERO TO WS-LINES.
157500       700-EXIT.
157600           EXIT.
157700
157800      ****** 50 LINES PER PAGE IS A PRINT-LAYOUT CONSTANT, NOT A BUSINESS
157900      ****** RULE - IT MATCHES THE STANDARD COBOL DEVELOPMENT CENTER PRINT
158000      ****** TRAIN FORM LENGTH.
158100       790-CHECK-PAGINATION.
158200           MOVE "790-CHECK-PAGINATION" TO PARA-NAME.
158300           IF WS-LINES > 50
158400               PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
158500       790-EXIT.
158600           EXIT.
158700
158800******************************************************************
158900*    800/850 - OPEN AND CLOSE                                    *
159000******************************************************************
159100      ****** ALL FIVE INPUTS AND FOUR OUTPUTS OPEN TOGETHER AT THE TOP OF THE
159200      ****** RUN AND STAY OPEN UNTIL 850 AT THE BOTTOM - THIS IS A SINGLE-PASS
159300      ****** BATCH PROGRAM, NOT AN ON-LINE ONE, SO THERE IS NO NEED TO OPEN
159400      ****** AND CLOSE PER TRANSACTION.
159500       800-OPEN-FILES.
159600           MOVE "800-OPEN-FILES" TO PARA-NAME.
159700           OPEN INPUT HOTEL-MASTER, ROOM-MASTER, USER-MASTER,
159800               BOOKING-FILE, TRANEDIT-FILE.
159900           OPEN OUTPUT USER-MASTER-OUT, RESERVATION-OUT,
160000               REPORT-FILE, SYSOUT.
160100       800-EXIT.
160200           EXIT.
160300
160400      ****** CALLED BOTH FROM NORMAL END OF JOB (999) AND FROM THE ABEND
160500      ****** ROUTINE (1000) SO WHATEVER GOT WRITTEN BEFORE A FAILURE IS STILL
160600      ****** FLUSHED TO DISK RATHER THAN LOST IN A FILE BUFFER.
160700       850-CLOSE-FILES.
160800           MOVE "850-CLOSE-FILES" TO PARA-NAME.
160900           CLOSE HOTEL-MASTER, ROOM-MASTER, USER-MASTER,
161000               BOOKING-FILE, TRANEDIT-FILE, USER-MASTER-OUT,
161100               RESERVATION-OUT, REPORT-FILE, SYSOUT.
161200       850-EXIT.
161300           EXIT.
161400
161500******************************************************************
161600*    900 - TRANSACTION READ                                      *
161700******************************************************************
161800      ****** THE EDITED TRANSACTION FILE IS ALREADY ONE-RECORD-PER-REQUEST AND
161900      ****** ALREADY PASSED TRANEDIT'S EDITS, SO THIS PROGRAM NEVER HAS TO
162000      ****** WORRY ABOUT A MALFORMED TRAN-CODE OR A SHORT RECORD - THAT WAS
162100      ****** TRANEDIT'S JOB, NOT THIS ONE'S.
162200       900-READ-TRANEDIT.
162300           READ TRANEDIT-FILE INTO TRANSACTION-REC
162400               AT END SET NO-MORE-TRANS TO TRUE
162500               GO TO 900-EXIT
162600           END-READ.
162700       900-EXIT.
162800           EXIT.
162900
163000******************************************************************
163100*    950/960 - REWRITE THE TWO OUTPUT MASTERS FROM THE TABLES    *
163200******************************************************************
163300      ****** USER-MASTER-OUT IS WRITTEN IN FULL FROM USER-TABLE EVERY RUN -
163400      ****** THERE IS NO IN-PLACE REWRITE OF THE INPUT USER-MASTER BECAUSE THE
163500      ****** TABLE MAY HAVE GROWN (NEW REGISTRATIONS) SINCE THE FILE WAS READ
163600      ****** AT 130.
163700       950-WRITE-USER-MASTER.
163800           MOVE "950-WRITE-USER-MASTER" TO PARA-NAME.
163900           PERFORM 951-WRITE-ONE-USER THRU 951-EXIT
164000               VARYING USR-IDX FROM 1 BY 1
164100               UNTIL USR-IDX > USER-COUNT.
164200       950-EXIT.
164300           EXIT.
164400
164500      ****** ONE TABLE ENTRY OUT PER CALL, DRIVEN BY THE VARYING PERFORM ABOVE.
164600       951-WRITE-ONE-USER.
164700           MOVE USR-ID (USR-IDX) TO WSU-ID.
164800           MOVE USR-FIRST-NAME (USR-IDX) TO WSU-FIRST-NAME.
164900           MOVE USR-LAST-NAME (USR-IDX) TO WSU-LAST-NAME.
165000           MOVE USR-EMAIL (USR-IDX) TO WSU-EMAIL.
165100           MOVE USR-PHONE (USR-IDX) TO WSU-PHONE.
165200           MOVE USR-HASH (USR-IDX) TO WSU-HASH.
165300           WRITE FD-USER-OUT-REC FROM WS-USER-OUT-REC.
165400       951-EXIT.
165500           EXIT.
165600
165700      ****** SAME IDEA AS 950 BUT FOR THE RESERVATION LEDGER - REMEMBER THERE
165800      ****** IS NO LEDGER INPUT FILE AT ALL (SEE THE REMARKS UP TOP), SO EVERY
165900      ****** ENTRY IN RESV-TABLE WAS BUILT DURING THIS RUN'S OWN BOOK/CANC
166000      ****** PROCESSING.
166100       960-WRITE-RESV-MASTER.
166200           MOVE "960-WRITE-RESV-MASTER" TO PARA-NAME.
166300           PERFORM 961-WRITE-ONE-RESV THRU 961-EXIT
166400               VARYING RSV-IDX FROM 1 BY 1
166500               UNTIL RSV-IDX > RESV-COUNT.
166600       960-EXIT.
166700           EXIT.
166800
166900      ****** ONE LEDGER ENTRY OUT PER CALL - NOTE RSV-STATUS CARRIES THRU
167000      ****** UNCHANGED WHETHER THE RESERVATION ENDED THE RUN CONFIRMED OR
167100      ****** CANCELLED, SINCE 450 ABOVE FLIPS THE 88-LEVEL IN PLACE RATHER
167200      ****** THAN REMOVING THE ENTRY.
167300       961-WRITE-ONE-RESV.
167400           MOVE RSV-ID (RSV-IDX) TO WSR-ID.
167500           MOVE RSV-HOTEL-ID (RSV-IDX) TO WSR-HOTEL-ID.
167600           MOVE RSV-ROOM-ID (RSV-IDX) TO WSR-ROOM-ID.
167700           MOVE RSV-USER-ID (RSV-IDX) TO WSR-USER-ID.
167800           MOVE RSV-START-DATE (RSV-IDX) TO WSR-START-DATE.
167900           MOVE RSV-END-DATE (RSV-IDX) TO WSR-END-DATE.
168000           MOVE RSV-TOTAL-PRICE (RSV-IDX) TO WSR-TOTAL-PRICE.
168100           MOVE RSV-STATUS (RSV-IDX) TO WSR-STATUS.
168200           WRITE FD-RESV-OUT-REC FROM WS-RESV-OUT-REC.
168300       961-EXIT.
168400           EXIT.
168500
168600******************************************************************
168700*    970/980 - CONTROL BREAK SUBTOTALS AND FINAL TOTALS SECTION  *
168800******************************************************************
168900      ****** PRINTS ONE SUBTOTAL LINE PER HOTEL THAT HAD AT LEAST ONE
169000      ****** RESERVATION THIS RUN - A HOTEL WITH HTL-RESV-COUNT STILL AT ZERO
169100      ****** IS SKIPPED ENTIRELY RATHER THAN PRINTING A ZERO LINE, SEE 971.
169200       970-HOTEL-BREAK-RTN.
169300           MOVE "970-HOTEL-BREAK-RTN" TO PARA-NAME.
169400           WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
169500           PERFORM 971-WRITE-ONE-BREAK THRU 971-EXIT
169600               VARYING HTL-IDX FROM 1 BY 1
169700               UNTIL HTL-IDX > HOTEL-COUNT.
169800       970-EXIT.
169900           EXIT.
170000
170100      ****** THE ZERO-COUNT SKIP LIVES HERE, NOT IN 970, SO 970 CAN STAY A
170200      ****** SIMPLE UNCONDITIONAL PERFORM ... VARYING OVER THE WHOLE TABLE.
170300       971-WRITE-ONE-BREAK.
170400           IF HTL-RESV-COUNT (HTL-IDX) = ZERO
170500               GO TO 971-EXIT.
170600           PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
170700           MOVE HTL-ID (HTL-IDX) TO HBL-HOTEL-ID.
170800           MOVE HTL-RESV-COUNT (HTL-IDX) TO HBL-RESV-COUNT.
170900           MOVE HTL-REVENUE (HTL-IDX) TO HBL-REVENUE.
171000           WRITE RPT-REC FROM WS-HOTEL-BREAK-LINE AFTER ADVANCING 1.
171100           ADD 1 TO WS-LINES.
171200       971-EXIT.
171300           EXIT.
171400
171500      ****** END-OF-RUN TOTALS SECTION - ONE LINE PER COUNTER IN
171600      ****** COUNTERS-AND-ACCUMULATORS, IN THE SAME ORDER THE TRANSACTIONS
171700      ****** ARE TALLIED IN 100-MAINLINE, FOLLOWED BY THE GRAND REVENUE FIGURE
171800      ****** REUSING THE HOTEL-BREAK-LINE LAYOUT SINCE IT ALREADY HAS A
171900      ****** WIDE ENOUGH NUMERIC PICTURE FOR A FULL RUN'S REVENUE.
172000       980-FINAL-TOTALS-RTN.
172100           MOVE "980-FINAL-TOTALS-RTN" TO PARA-NAME.
172200           WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
172300           MOVE "*** FINAL TOTALS ***" TO TOT-LITERAL.
172400           WRITE RPT-REC FROM WS-TOTALS-LINE AFTER ADVANCING 1.
172500
172600      ****** READ-COUNTS SECTION - ONE LINE PER TRANSACTION TYPE, IN THE
172700      ****** SAME ORDER TRANEDIT VALIDATES THEM, SO A REVIEWER CAN LINE
172800      ****** THIS SECTION UP AGAINST TRANEDIT'S OWN END-OF-RUN COUNTS.
172900           MOVE "AVLQ TRANSACTIONS READ" TO TOT-LITERAL.
173000           MOVE AVLQ-READ-CNT TO TOT-VALUE.
173100           WRITE RPT-REC FROM WS-TOTALS-LINE AFTER ADVANCING 1.
173200           MOVE "SRCH TRANSACTIONS READ" TO TOT-LITERAL.
173300           MOVE SRCH-READ-CNT TO TOT-VALUE.
173400           WRITE RPT-REC FROM WS-TOTALS-LINE AFTER ADVANCING 1.
173500           MOVE "BOOK TRANSACTIONS READ" TO TOT-LITERAL.
173600           MOVE BOOK-READ-CNT TO TOT-VALUE.
173700           WRITE RPT-REC FROM WS-TOTALS-LINE AFTER ADVANCING 1.
173800           MOVE "CANC TRANSACTIONS READ" TO TOT-LITERAL.
173900           MOVE CANC-READ-CNT TO TOT-VALUE.
174000           WRITE RPT-REC FROM WS-TOTALS-LINE AFTER ADVANCING 1.
174100           MOVE "REGU TRANSACTIONS READ" TO TOT-LITERAL.
174200           MOVE REGU-READ-CNT TO TOT-VALUE.
174300           WRITE RPT-REC FROM WS-TOTALS-LINE AFTER ADVANCING 1.
174400           MOVE "AUTH TRANSACTIONS READ" TO TOT-LITERAL.
174500           MOVE AUTH-READ-CNT TO TOT-VALUE.
174600           WRITE RPT-REC FROM WS-TOTALS-LINE AFTER ADVANCING 1.
174700
174800      ****** OUTCOME COUNTS SECTION - REGISTRATION AND AUTHENTICATION
174900      ****** EACH GET AN ACCEPTED/REJECTED PAIR SINCE THOSE ARE THE ONLY
175000      ****** TWO TRANSACTION TYPES THAT EITHER ADD TO USER-TABLE OR GATE
175100      ****** ON IT - BOOK/CANC OUTCOMES ARE COUNTED SEPARATELY BELOW
175200      ****** UNDER THEIR OWN RESERVATION-CENTRIC LABELS.
175300           MOVE "REGISTRATIONS ACCEPTED" TO TOT-LITERAL.
175400           MOVE REGU-OK-CNT TO TOT-VALUE.
175500           WRITE RPT-REC FROM WS-TOTALS-LINE AFTER ADVANCING 1.
175600           MOVE "REGISTRATIONS REJECTED" TO TOT-LITERAL.
175700           MOVE REGU-REJ-CNT TO TOT-VALUE.
175800           WRITE RPT-REC FROM WS-TOTALS-LINE AFTER ADVANCING 1.
175900           MOVE "AUTHENTICATIONS PASSED" TO TOT-LITERAL.
176000           MOVE AUTH-OK-CNT TO TOT-VALUE.
176100           WRITE RPT-REC FROM WS-TOTALS-LINE AFTER ADVANCING 1.
176200           MOVE "AUTHENTICATIONS FAILED" TO TOT-LITERAL.
176300           MOVE AUTH-FAIL-CNT TO TOT-VALUE.
176400           WRITE RPT-REC FROM WS-TOTALS-LINE AFTER ADVANCING 1.
176500
176600      ****** RESERVATION OUTCOME COUNTS - CREATED/CANCELLED/REJECTED
176700      ****** SHOULD RECONCILE AGAINST BOOK-READ-CNT PLUS CANC-READ-CNT
176800      ****** ABOVE; IF THEY DON'T, SOMETHING FELL THROUGH A PARAGRAPH
176900      ****** WITHOUT WRITING A DETAIL LINE.
177000           MOVE "RESERVATIONS CREATED  " TO TOT-LITERAL.
177100           MOVE RESV-CREATED-CNT TO TOT-VALUE.
177200           WRITE RPT-REC FROM WS-TOTALS-LINE AFTER ADVANCING 1.
177300           MOVE "RESERVATIONS CANCELLED" TO TOT-LITERAL.
177400           MOVE RESV-CANCELLED-CNT TO TOT-VALUE.
177500           WRITE RPT-REC FROM WS-TOTALS-LINE AFTER ADVANCING 1.
177600           MOVE "RESERVATIONS REJECTED " TO TOT-LITERAL.
177700           MOVE RESV-REJECTED-CNT TO TOT-VALUE.
177800           WRITE RPT-REC FROM WS-TOTALS-LINE AFTER ADVANCING 1.
177900
178000      ****** GRAND-REVENUE WAS ACCUMULATED PENNY BY PENNY AT 404 AS EACH
178100      ****** BOOKING POSTED - NOTHING IS SUMMED HERE, THIS IS JUST THE
178200      ****** PRINT OF THE RUNNING TOTAL.
178300           MOVE "GRAND TOTAL REVENUE   " TO TOT-LITERAL.
178400           MOVE GRAND-REVENUE TO HBL-REVENUE.
178500           WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
178600           MOVE SPACES TO WS-HOTEL-BREAK-LINE.
178700           MOVE "GRAND TOTAL REVENUE -" TO HBL-LITERAL.
178800           WRITE RPT-REC FROM WS-HOTEL-BREAK-LINE AFTER ADVANCING 1.
178900       980-EXIT.
179000           EXIT.
179100
179200******************************************************************
179300*    999/1000 - NORMAL AND ABNORMAL END OF JOB                   *
179400******************************************************************
179500      ****** NORMAL END OF JOB - PRINTS THE HOTEL SUBTOTALS AND FINAL TOTALS,
179600      ****** THEN RECREATES BOTH OUTPUT MASTERS IN FULL FROM THE IN-MEMORY
179700      ****** TABLES BEFORE CLOSING EVERYTHING DOWN.  ORDER MATTERS HERE - THE
179800      ****** REPORT IS FINISHED BEFORE THE FILES ARE REWRITTEN SO AN ABEND
179900      ****** DURING THE MASTER REWRITE STILL LEAVES A COMPLETE REPORT BEHIND.
180000       999-CLEANUP.
180100           MOVE "999-CLEANUP" TO PARA-NAME.
180200           PERFORM 970-HOTEL-BREAK-RTN THRU 970-EXIT.
180300           PERFORM 980-FINAL-TOTALS-RTN THRU 980-EXIT.
180400           PERFORM 950-WRITE-USER-MASTER THRU 950-EXIT.
180500           PERFORM 960-WRITE-RESV-MASTER THRU 960-EXIT.
180600           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
180700           DISPLAY "******** NORMAL END OF JOB RESVPOST ********".
180800       999-EXIT.
180900           EXIT.
181000
181100       1000-ABEND-RTN.
181200           WRITE SYSOUT-REC FROM ABEND-REC.
181300           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
181400           DISPLAY "*** ABNORMAL END OF JOB-RESVPOST ***" UPON
181500               CONSOLE.
181600           DIVIDE ZERO-VAL INTO ONE-VAL.
