000100******************************************************************
000200*                                                                *HOTL
000300*    COPYBOOK   -  HOTELREC                                      *HOTL
000400*    SYSTEM     -  HOTEL RESERVATION BATCH SYSTEM                *HOTL
000500*    DESCRIPTION-  HOTEL MASTER RECORD LAYOUT                    *HOTL
000600*                  ONE ENTRY PER HOTEL IN THE CATALOG.           *HOTL
000700*    FILE       -  HOTEL-MASTER  (LINE SEQUENTIAL, 79 BYTES)     *HOTL
000800*                                                                *HOTL
000900*    MAINTENANCE HISTORY                                        *HOTL
001000*    ----------- -------- ---- --------------------------------- *HOTL
001100*    YY/MM/DD    INIT     REQ# DESCRIPTION                       *HOTL
001200*    88/06/14    MM       -    ORIGINAL LAYOUT                   *HOTL
001300*    94/03/02    TGD      R142 ADDED STAR-RATING FOR SRCH XACTNS *HOTL
001400******************************************************************HOTL
001500                                                                  HOTL
001600    01  HOTEL-MASTER-REC.                                        HOTL
001700        05  HOTEL-ID               PIC X(08).                    HOTL
001800        05  HOTEL-NAME             PIC X(30).                    HOTL
001900        05  HOTEL-ADDRESS          PIC X(40).                    HOTL
002000        05  HOTEL-STAR-RATING      PIC 9(01).                    HOTL
002100        05  FILLER-HOTEL-LAST-BYTE REDEFINES HOTEL-STAR-RATING    HOTL
002200                                   PIC X(01).                    HOTL
