000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  TRANEDIT.
000300       AUTHOR. JON SAYLES.
000400       INSTALLATION. COBOL DEVELOPMENT CENTER.
000500       DATE-WRITTEN. 06/20/88.
000600       DATE-COMPILED. 06/20/88.
000700       SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS THE DAILY RESERVATION-SYSTEM
001300*          TRANSACTION FILE PRODUCED BY THE FRONT-END BOOKING
001400*          SCREENS (BOOK/CANC/REGU/AUTH/AVLQ/SRCH REQUESTS).
001500*
001600*          IT CONTAINS ONE RECORD PER REQUEST, IN THE ORDER THE
001700*          REQUESTS WERE ENTERED.  THIS PROGRAM ONLY CHECKS THAT
001800*          EACH RECORD IS STRUCTURALLY SOUND - A KNOWN TRAN-CODE,
001900*          REQUIRED FIELDS PRESENT, NUMERIC FIELDS NUMERIC.  THE
002000*          FULL BUSINESS-RULE EDITS (DATE ORDER, HOTEL/ROOM/USER
002100*          LOOKUPS, PRICE AND HASH LOGIC) ARE LEFT TO RESVPOST -
002200*          THIS PROGRAM JUST KEEPS GARBAGE DATA-ENTRY RECORDS OUT
002300*          OF THE MAIN POSTING RUN.
002400*
002500*    CHANGE LOG                                                 *
002600*    ----------- -------- ---- --------------------------------- *
002700*    88/06/20    JS       -    ORIGINAL                          *
002800*    91/02/14    TGD      R056 AVLQ/SRCH NUMERIC-FIELD EDITS     *
002900*                              ADDED WHEN THOSE XACTN TYPES WERE *
003000*                              FIRST SUPPORTED                   *
003100*    98/11/18    RLP      Y2K  TRAN-DATA DATE FIELDS CONFIRMED   *
003200*                              8-BYTE CCYYMMDD - NO CHANGE REQD  *
003300*    01/09/24    DRK      R301 RE-WALKED AVLQ/SRCH NUMERIC EDITS *
003400*                              FOR THE Y2K FOLLOW-UP AUDIT - NO  *
003500*                              LOGIC CHANGE.  WS-DATE PULLED OUT *
003600*                              OF COUNTERS-AND-ACCUMULATORS TO A *
003700*                              STANDALONE 77-LEVEL PER STD 14-3  *
003800******************************************************************
003900
004000               INPUT FILE              -   DDS0001.TRANIN
004100
004200               OUTPUT FILE PRODUCED    -   DDS0001.TRANEDIT
004300
004400               INPUT ERROR FILE        -   DDS0001.TRANERR
004500
004600               DUMP FILE               -   SYSOUT
004700
004800******************************************************************
004900       ENVIRONMENT DIVISION.
005000       CONFIGURATION SECTION.
005100       SOURCE-COMPUTER. IBM-390.
005200       OBJECT-COMPUTER. IBM-390.
005300       INPUT-OUTPUT SECTION.
005400       FILE-CONTROL.
005500           SELECT SYSOUT
005600           ASSIGN TO UT-S-SYSOUT
005700             ORGANIZATION IS SEQUENTIAL.
005800
005900           SELECT TRANSACTION-FILE
006000           ASSIGN TO UT-S-TRANIN
006100             ACCESS MODE IS SEQUENTIAL
006200             FILE STATUS IS IFCODE.
006300
006400           SELECT TRANEDIT-FILE
006500           ASSIGN TO UT-S-TRANEDT
006600             ACCESS MODE IS SEQUENTIAL
006700             FILE STATUS IS OFCODE.
006800
006900           SELECT TRANERR-FILE
007000           ASSIGN TO UT-S-TRANERR
007100             ACCESS MODE IS SEQUENTIAL
007200             FILE STATUS IS EFCODE.
007300
007400       DATA DIVISION.
007500       FILE SECTION.
007600       FD  SYSOUT
007700           RECORDING MODE IS F
007800           LABEL RECORDS ARE STANDARD
007900           RECORD CONTAINS 130 CHARACTERS
008000           BLOCK CONTAINS 0 RECORDS
008100           DATA RECORD IS SYSOUT-REC.
008200       01  SYSOUT-REC  PIC X(130).
008300
008400      ****** THIS FILE IS PASSED IN FROM THE FRONT-END BOOKING
008500      ****** SCREENS.  ONE RECORD PER REQUEST, FILE ORDER IS
008600      ****** SIGNIFICANT - RESVPOST PROCESSES IN THIS SAME ORDER.
008700       FD  TRANSACTION-FILE
008800           RECORDING MODE IS F
008900           LABEL RECORDS ARE STANDARD
009000           RECORD CONTAINS 124 CHARACTERS
009100           BLOCK CONTAINS 0 RECORDS
009200           DATA RECORD IS FD-TRAN-REC.
009300       01  FD-TRAN-REC                PIC X(124).
009400
009500      ****** RECORDS THAT PASS THE STRUCTURAL EDITS BELOW, STILL
009600      ****** IN FILE ORDER, READY FOR RESVPOST.
009700       FD  TRANEDIT-FILE
009800           RECORDING MODE IS F
009900           LABEL RECORDS ARE STANDARD
010000           RECORD CONTAINS 124 CHARACTERS
010100           BLOCK CONTAINS 0 RECORDS
010200           DATA RECORD IS FD-TRANEDIT-REC.
010300       01  FD-TRANEDIT-REC             PIC X(124).
010400
010500       FD  TRANERR-FILE
010600           RECORDING MODE IS F
010700           LABEL RECORDS ARE STANDARD
010800           RECORD CONTAINS 164 CHARACTERS
010900           BLOCK CONTAINS 0 RECORDS
011000           DATA RECORD IS TRANERR-REC.
011100       01  TRANERR-REC.
011200           05  ERR-MSG                 PIC X(40).
011300           05  REST-OF-REC             PIC X(124).
011400           05  REST-OF-REC-BRK REDEFINES REST-OF-REC.
011500               10  ERR-TRAN-CODE          PIC X(04).
011600               10  ERR-TRAN-DATA          PIC X(120).
011700
011800      ** QSAM FILE
011900       WORKING-STORAGE SECTION.
012000
012100       01  FILE-STATUS-CODES.
012200           05  IFCODE                  PIC X(02).
012300               88  CODE-READ               VALUE SPACES.
012400               88  NO-MORE-DATA            VALUE "10".
012500           05  OFCODE                  PIC X(02).
012600               88  CODE-WRITE              VALUE SPACES.
012700           05  EFCODE                  PIC X(02).
012800               88  CODE-ERR-WRITE          VALUE SPACES.
012900           05  FILLER                  PIC X(02) VALUE SPACES.
013000
013100       COPY TRANREC.
013200
013300       01  FLAGS-AND-SWITCHES.
013400           05  MORE-DATA-SW            PIC X(01) VALUE "Y".
013500               88  NO-MORE-TRANS           VALUE "N".
013600           05  ERROR-FOUND-SW          PIC X(01) VALUE "N".
013700               88  RECORD-ERROR-FOUND      VALUE "Y".
013800               88  VALID-RECORD            VALUE "N".
013900           05  FILLER                  PIC X(02) VALUE SPACES.
014000
014100       01  COUNTERS-AND-ACCUMULATORS.
014200           05  RECORDS-READ            PIC 9(07) COMP.
014300           05  RECORDS-READ-X REDEFINES RECORDS-READ.
014400               10  FILLER                 PIC X(03).
014500               10  RECORDS-READ-LO        PIC X(01).
014600           05  RECORDS-WRITTEN         PIC 9(07) COMP.
014700           05  RECORDS-IN-ERROR        PIC 9(07) COMP.
014800           05  RECORDS-IN-ERROR-X REDEFINES RECORDS-IN-ERROR.
014900               10  FILLER                 PIC X(03).
015000               10  RECORDS-IN-ERROR-LO    PIC X(01).
015100           05  FILLER                  PIC X(02) VALUE SPACES.
015200
015300       77  WS-DATE                     PIC 9(06).
015400
015500       COPY ABENDREC.
015600
015700       PROCEDURE DIVISION.
015800           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
015900           PERFORM 100-MAINLINE THRU 100-EXIT
016000                   UNTIL NO-MORE-TRANS.
016100           PERFORM 999-CLEANUP THRU 999-EXIT.
016200           MOVE +0 TO RETURN-CODE.
016300           GOBACK.
016400
016500      ****** OPENS FILES, PRIMES THE FIRST RECORD AND CHECKS FOR THE
016600      ****** DEGENERATE CASE OF AN EMPTY INPUT FILE BEFORE THE MAIN LOOP
016700      ****** EVER STARTS - NO SENSE WRITING HEADERS AND TOTALS FOR A RUN
016800      ****** THAT NEVER HAD ANY WORK TO DO.
016900       000-HOUSEKEEPING.
017000           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
017100           DISPLAY "******** BEGIN JOB TRANEDIT ********".
017200           ACCEPT WS-DATE FROM DATE.
017300           INITIALIZE COUNTERS-AND-ACCUMULATORS.
017400           PERFORM 800-OPEN-FILES THRU 800-EXIT.
017500           PERFORM 900-READ-TRANIN THRU 900-EXIT.
017600           IF NO-MORE-TRANS
017700               MOVE "EMPTY TRANSACTION INPUT FILE" TO ABEND-REASON
017800               GO TO 1000-ABEND-RTN.
017900       000-EXIT.
018000           EXIT.
018100
018200      ****** ONE PASS PER TRANSACTION RECORD.  EDIT IT, ROUTE IT TO EITHER
018300      ****** TRANEDIT-FILE (GOOD) OR TRANERR-FILE (BAD), THEN READ THE NEXT
018400      ****** ONE - THE CLASSIC READ-AHEAD LOOP SHAPE, PRIMED ONCE AT 000
018500      ****** AND AGAIN AT THE BOTTOM OF EVERY PASS THROUGH HERE.
018600       100-MAINLINE.
018700           MOVE "100-MAINLINE" TO PARA-NAME.
018800           PERFORM 300-FIELD-EDITS THRU 300-EXIT.
018900
019000           IF RECORD-ERROR-FOUND
019100               ADD 1 TO RECORDS-IN-ERROR
019200               PERFORM 710-WRITE-TRANERR THRU 710-EXIT
019300           ELSE
019400               ADD 1 TO RECORDS-WRITTEN
019500               PERFORM 700-WRITE-TRANEDIT THRU 700-EXIT.
019600
019700           PERFORM 900-READ-TRANIN THRU 900-EXIT.
019800       100-EXIT.
019900           EXIT.
020000
020100      ****** FIRST CHECKS THE TRAN-CODE ITSELF IS ONE OF THE SIX KNOWN
020200      ****** REQUEST TYPES, THEN ROUTES TO THE EDIT PARAGRAPH FOR THAT
020300      ****** TYPE.  AN UNKNOWN TRAN-CODE IS REJECTED HERE WITHOUT EVER
020400      ****** TRYING TO READ FIELDS OUT OF A RECORD LAYOUT THAT MAY NOT
020500      ****** EVEN APPLY TO IT.
020600       300-FIELD-EDITS.
020700           MOVE "300-FIELD-EDITS" TO PARA-NAME.
020800           MOVE "N" TO ERROR-FOUND-SW.
020900
021000           IF NOT (TRAN-IS-BOOK OR TRAN-IS-CANC OR TRAN-IS-REGU
021100                   OR TRAN-IS-AUTH OR TRAN-IS-AVLQ OR TRAN-IS-SRCH)
021200               MOVE "*** UNKNOWN TRAN-CODE" TO ERR-MSG
021300               MOVE "Y" TO ERROR-FOUND-SW
021400               GO TO 300-EXIT.
021500
021600           EVALUATE TRUE
021700               WHEN TRAN-IS-BOOK
021800                   PERFORM 310-EDIT-BOOK THRU 310-EXIT
021900               WHEN TRAN-IS-CANC
022000                   PERFORM 320-EDIT-CANC THRU 320-EXIT
022100               WHEN TRAN-IS-REGU
022200                   PERFORM 330-EDIT-REGU THRU 330-EXIT
022300               WHEN TRAN-IS-AUTH
022400                   PERFORM 340-EDIT-AUTH THRU 340-EXIT
022500               WHEN TRAN-IS-AVLQ
022600                   PERFORM 350-EDIT-AVLQ THRU 350-EXIT
022700               WHEN TRAN-IS-SRCH
022800                   PERFORM 360-EDIT-SRCH THRU 360-EXIT
022900           END-EVALUATE.
023000       300-EXIT.
023100           EXIT.
023200
023300      ****** A BOOK REQUEST NEEDS ALL THREE KEYS (USER/HOTEL/ROOM) PRESENT
023400      ****** AND A NUMERIC DATE PAIR - WHICH DATE CAME FIRST IS RESVPOST'S
023500      ****** PROBLEM, NOT OURS; THIS PASS ONLY CONFIRMS THE FIELDS ARE
023600      ****** THERE AND ARE NUMBERS.
023700       310-EDIT-BOOK.
023800           IF BOOK-TD-USER-ID = SPACES OR BOOK-TD-HOTEL-ID = SPACES
023900                   OR BOOK-TD-ROOM-ID = SPACES
024000               MOVE "*** BOOK - MISSING USER/HOTEL/ROOM ID" TO
024100                   ERR-MSG
024200               MOVE "Y" TO ERROR-FOUND-SW
024300               GO TO 310-EXIT.
024400           IF BOOK-TD-START-DATE NOT NUMERIC
024500                   OR BOOK-TD-END-DATE NOT NUMERIC
024600               MOVE "*** BOOK - NON-NUMERIC START/END DATE" TO
024700                   ERR-MSG
024800               MOVE "Y" TO ERROR-FOUND-SW.
024900       310-EXIT.
025000           EXIT.
025100
025200      ****** A CANC REQUEST NAMES THE RESERVATION PLUS THE HOTEL/ROOM IT
025300      ****** BELIEVES IT IS CANCELLING - NO DATE FIELDS TO EDIT HERE SINCE
025400      ****** A CANCELLATION CARRIES NO NEW STAY, JUST AN EXISTING ONE TO
025500      ****** UNDO.
025600       320-EDIT-CANC.
025700           IF CANC-TD-RESV-ID = SPACES OR CANC-TD-HOTEL-ID = SPACES
025800                   OR CANC-TD-ROOM-ID = SPACES
025900               MOVE "*** CANC - MISSING RESV/HOTEL/ROOM ID" TO
026000                   ERR-MSG
026100               MOVE "Y" TO ERROR-FOUND-SW.
026200       320-EXIT.
026300           EXIT.
026400
026500      ****** REGISTRATION NEEDS ALL FIVE IDENTITY FIELDS PRESENT - THE
026600      ****** DEEPER CHECKS (VALID EMAIL SHAPE, DIGIT-FREE NAME, PASSWORD
026700      ****** RULES) ARE RESVPOST'S JOB AT EDIT TIME OF POSTING, SINCE THOSE
026800      ****** CHECKS NEED THE HASHING SUBPROGRAM AND THE DUP-EMAIL TABLE
026900      ****** SEARCH THAT ONLY RESVPOST HAS BUILT.
027000       330-EDIT-REGU.
027100           IF REGU-TD-FIRST-NAME = SPACES
027200                   OR REGU-TD-LAST-NAME = SPACES
027300                   OR REGU-TD-EMAIL = SPACES
027400                   OR REGU-TD-PHONE = SPACES
027500                   OR REGU-TD-PASSWORD = SPACES
027600               MOVE "*** REGU - REQUIRED FIELD MISSING" TO
027700                   ERR-MSG
027800               MOVE "Y" TO ERROR-FOUND-SW.
027900       330-EXIT.
028000           EXIT.
028100
028200      ****** AUTHENTICATION ONLY EVER NEEDS THE TWO CREDENTIAL FIELDS -
028300      ****** EVERYTHING ELSE ON AN AUTH RECORD IS FILLER FOR THIS TRAN
028400      ****** TYPE.
028500       340-EDIT-AUTH.
028600           IF AUTH-TD-EMAIL = SPACES OR AUTH-TD-PASSWORD = SPACES
028700               MOVE "*** AUTH - MISSING EMAIL/PASSWORD" TO
028800                   ERR-MSG
028900               MOVE "Y" TO ERROR-FOUND-SW.
029000       340-EXIT.
029100           EXIT.
029200
029300      ****** AN AVAILABILITY QUERY NEEDS A HOTEL-ID TO SEARCH UNDER PLUS A
029400      ****** NUMERIC DATE/CAPACITY TRIPLE - CAPACITY IS EDITED HERE EVEN
029500      ****** THOUGH AVLENG DOESN'T USE IT YET, SINCE THE FRONT-END SCREEN
029600      ****** ALWAYS SENDS IT AND A NON-NUMERIC VALUE THERE IS STILL A
029700      ****** DATA-ENTRY PROBLEM WORTH FLAGGING.
029800       350-EDIT-AVLQ.
029900           IF AVLQ-TD-HOTEL-ID = SPACES
030000               MOVE "*** AVLQ - MISSING HOTEL-ID" TO
030100                   ERR-MSG
030200               MOVE "Y" TO ERROR-FOUND-SW
030300               GO TO 350-EXIT.
030400           IF AVLQ-TD-START-DATE NOT NUMERIC
030500                   OR AVLQ-TD-END-DATE NOT NUMERIC
030600                   OR AVLQ-TD-CAPACITY NOT NUMERIC
030700               MOVE "*** AVLQ - NON-NUMERIC DATE OR CAPACITY" TO
030800                   ERR-MSG
030900               MOVE "Y" TO ERROR-FOUND-SW.
031000       350-EXIT.
031100           EXIT.
031200
031300      ****** A HOTEL SEARCH REQUEST HAS EXACTLY ONE FIELD WORTH EDITING -
031400      ****** THE MINIMUM STAR RATING THE CUSTOMER IS WILLING TO ACCEPT.
031500       360-EDIT-SRCH.
031600           IF SRCH-TD-MIN-RATING NOT NUMERIC
031700               MOVE "*** SRCH - NON-NUMERIC MIN-RATING" TO
031800                   ERR-MSG
031900               MOVE "Y" TO ERROR-FOUND-SW.
032000       360-EXIT.
032100           EXIT.
032200
032300      ****** THE RECORD PASSED EVERY CHECK IN 300 - IT GOES TO TRANEDIT-
032400      ****** FILE UNCHANGED, SAME 124 BYTES RESVPOST WILL LATER READ BACK
032500      ****** IN THAT SAME SHAPE.
032600       700-WRITE-TRANEDIT.
032700           MOVE "700-WRITE-TRANEDIT" TO PARA-NAME.
032800           WRITE FD-TRANEDIT-REC FROM TRANSACTION-REC.
032900       700-EXIT.
033000           EXIT.
033100
033200      ****** REJECTED RECORDS ARE NOT DROPPED - THEY ARE WRITTEN TO
033300      ****** TRANERR-FILE WITH THE REASON MESSAGE BUILT ONTO THE FRONT SO
033400      ****** DATA ENTRY CAN SEE WHAT WENT WRONG WITHOUT RE-KEYING THE WHOLE
033500      ****** BATCH.
033600       710-WRITE-TRANERR.
033700           MOVE "710-WRITE-TRANERR" TO PARA-NAME.
033800           MOVE TRANSACTION-REC TO REST-OF-REC.
033900           WRITE TRANERR-REC.
034000       710-EXIT.
034100           EXIT.
034200
034300      ****** ALL THREE OUTPUT FILES OPEN TOGETHER EVEN THOUGH MOST RUNS
034400      ****** WRITE FAR MORE TO TRANEDIT-FILE THAN TRANERR-FILE - A CLEAN
034500      ****** RUN WITH ZERO REJECTS STILL LEAVES A ZERO-RECORD TRANERR-FILE
034600      ****** BEHIND, WHICH IS FINE.
034700       800-OPEN-FILES.
034800           MOVE "800-OPEN-FILES" TO PARA-NAME.
034900           OPEN INPUT TRANSACTION-FILE.
035000           OPEN OUTPUT TRANEDIT-FILE, TRANERR-FILE, SYSOUT.
035100       800-EXIT.
035200           EXIT.
035300
035400      ****** SHARED BY BOTH THE NORMAL END-OF-JOB PATH AT 999 AND THE
035500      ****** ABEND PATH AT 1000 - EITHER WAY THE FILES HAVE TO BE CLOSED
035600      ****** BEFORE THE STEP ENDS.
035700       850-CLOSE-FILES.
035800           MOVE "850-CLOSE-FILES" TO PARA-NAME.
035900           CLOSE TRANSACTION-FILE, TRANEDIT-FILE, TRANERR-FILE,
036000                 SYSOUT.
036100       850-EXIT.
036200           EXIT.
036300
036400      ****** THE ONE AND ONLY READ OF THE INPUT FILE - CALLED ONCE AT 000
036500      ****** TO PRIME THE LOOP AND AGAIN AT THE BOTTOM OF EVERY PASS
036600      ****** THROUGH 100-MAINLINE.
036700       900-READ-TRANIN.
036800           READ TRANSACTION-FILE INTO TRANSACTION-REC
036900               AT END MOVE "N" TO MORE-DATA-SW
037000               GO TO 900-EXIT
037100           END-READ.
037200           ADD 1 TO RECORDS-READ.
037300       900-EXIT.
037400           EXIT.
037500
037600      ****** END-OF-JOB COUNTS TO THE CONSOLE - READ/WRITTEN/IN-ERROR SHOULD
037700      ****** ALWAYS RECONCILE (READ = WRITTEN + IN-ERROR); IF THEY DON'T,
037800      ****** SOMETHING IN 100-MAINLINE FELL THROUGH WITHOUT ROUTING THE
037900      ****** RECORD TO EITHER OUTPUT FILE.
038000       999-CLEANUP.
038100           MOVE "999-CLEANUP" TO PARA-NAME.
038200           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
038300           DISPLAY "** TRANSACTIONS READ **".
038400           DISPLAY RECORDS-READ.
038500           DISPLAY "** TRANSACTIONS WRITTEN **".
038600           DISPLAY RECORDS-WRITTEN.
038700           DISPLAY "** TRANSACTIONS IN ERROR **".
038800           DISPLAY RECORDS-IN-ERROR.
038900           DISPLAY "******** NORMAL END OF JOB TRANEDIT ********".
039000       999-EXIT.
039100           EXIT.
039200
039300      ****** STANDARD SHOP ABEND PATTERN - WRITE THE REASON TO SYSOUT,
039400      ****** CLOSE WHATEVER IS OPEN, THEN FORCE A DIVIDE-BY-ZERO SO THE
039500      ****** JOB STEP CONDITION CODE SHOWS UP NON-ZERO FOR THE SCHEDULER.
039600       1000-ABEND-RTN.
039700           WRITE SYSOUT-REC FROM ABEND-REC.
039800           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
039900           DISPLAY "*** ABNORMAL END OF JOB-TRANEDIT ***" UPON
040000               CONSOLE.
040100           DIVIDE ZERO-VAL INTO ONE-VAL.
